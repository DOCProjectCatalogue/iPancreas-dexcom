000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  DEXGEN.
000500 AUTHOR. R DUBOIS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 03/14/88.
000800 DATE-COMPILED. 03/14/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*   CLASSIFIES A DEXCOM DEVICE'S GENERATION FROM ITS SERIAL
001400*   NUMBER.  CALLED ONCE PER INPUT FILE BY DEXTAG AFTER THE
001500*   SERIAL NUMBER ROW HAS BEEN SEEN (300-READ-AND-TAG-FILE).
001600*
001700*   SM + DIGIT PREFIX      ==>  G4PLATINUM
001800*   DIGIT PREFIX           ==>  SEVENPLUS
001900*   ANYTHING ELSE          ==>  UNKNOWN
002000******************************************************************
002100*---------------------------------------------------------------*
002200* CHANGE LOG                                                    *
002300*---------------------------------------------------------------*
002400* 031488 RD  ORIGINAL PROGRAM - REQ #DX-0114                    * DX0114
002500* 061197 RD  SM-PREFIX WAS NOT CHECKING THE THIRD BYTE FOR A    *
002600*            DIGIT, MISCLASSIFIED "SMX10023" - REQ #DX-0139     * DX0139  
002700* 091897 CB  ADDED FULL-STOP ON LOW-VALUES/SPACES SERIAL - THE  *
002800*            NIGHT SHIFT WAS GETTING EMPTY-SERIAL ABENDS        *
002900* 022598 RD  MINOR - RENAMED WORKING FIELDS TO DEX- PREFIX TO   *
003000*            MATCH SHOP STANDARD                                *
003100* 112399 CB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      *
003200*            PROGRAM, SIGNED OFF AS COMPLIANT - REQ #Y2K-0041   * Y2K0041 
003300* 040501 RD  ADDED 88-LEVELS FOR THE GENERATION LITERALS SO     *
003400*            CALLERS CAN TEST DEX-IS-G4 / DEX-IS-SEVEN-PLUS     *
003500* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
003600*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
003700*---------------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  DEX-WORK-FIELDS.
005000     05  DEX-FIRST-TWO           PIC X(02).
005100     05  DEX-THIRD-CHAR          PIC X(01).
005200
005300 LINKAGE SECTION.
005400 01  DEX-SERIAL-IN               PIC X(10).
005500 01  DEX-GENERATION-OUT          PIC X(10).
005600     88  DEX-IS-G4               VALUE "G4Platinum".
005700     88  DEX-IS-SEVEN-PLUS       VALUE "SevenPlus ".
005800     88  DEX-IS-UNKNOWN          VALUE "Unknown   ".
005900
006000 PROCEDURE DIVISION USING DEX-SERIAL-IN, DEX-GENERATION-OUT.
006100     MOVE "Unknown   " TO DEX-GENERATION-OUT.
006200
006300     IF DEX-SERIAL-IN = SPACES OR LOW-VALUES
006400         GOBACK.
006500
006600     MOVE DEX-SERIAL-IN(1:2) TO DEX-FIRST-TWO.
006700     MOVE DEX-SERIAL-IN(3:1) TO DEX-THIRD-CHAR.
006800
006900     IF DEX-FIRST-TWO = "SM" AND DEX-THIRD-CHAR IS NUMERIC
007000         MOVE "G4Platinum" TO DEX-GENERATION-OUT
007100         GOBACK.
007200
007300     IF DEX-SERIAL-IN(1:1) IS NUMERIC
007400         MOVE "SevenPlus " TO DEX-GENERATION-OUT.
007500
007600     GOBACK.

