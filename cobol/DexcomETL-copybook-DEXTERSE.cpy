000100******************************************************************
000200*    DEXTERSE  -   MERGED-FILE RECORD, BOTH SHAPES.
000300*    DEX-MERGED-ROW IS THE TERSE (6+2 COLUMN) SHAPE WRITTEN BY
000400*    DEXMRG AND READ BY DEXSPLIT.  DEX-MERGED-ROW-FULL IS THE
000500*    FULL (13+2 COLUMN) SHAPE, USED ONLY WHEN THE FULL-OUTPUT
000600*    UPSI SWITCH IS ON.
000700******************************************************************
000800 01  DEX-MERGED-ROW.
000900     05  DEX-M-GLUCOSE-INTERNAL-TIME
001000                                 PIC X(23).
001100     05  DEX-M-GLUCOSE-DISPLAY-TIME
001200                                 PIC X(23).
001300     05  DEX-M-GLUCOSE-VALUE     PIC X(05).
001400     05  DEX-M-METER-INTERNAL-TIME
001500                                 PIC X(23).
001600     05  DEX-M-METER-DISPLAY-TIME
001700                                 PIC X(23).
001800     05  DEX-M-METER-VALUE       PIC X(05).
001900     05  DEX-M-DEVICE-GENERATION PIC X(10).
002000     05  DEX-M-SERIAL-NUMBER     PIC X(10).
002100     05  FILLER                  PIC X(30).
002200
002300***** FLAT VIEW OF THE SAME BYTES, USED WHEN THE OUTPUT LINE IS
002400***** BUILT WITH STRING/DELIMITED-BY RATHER THAN FIELD BY FIELD
002500 01  DEX-MERGED-LINE-OUT REDEFINES DEX-MERGED-ROW
002600                                 PIC X(152).
002700
002800***** DATE/TIME BREAKDOWN OF THE SORT KEY, USED BY DEXMRG'S
002900***** ADJACENT-ROW COMPARE AND BY DEXSPLIT'S TIMESTAMP EDITS
003000 01  DEX-M-INTERNAL-TIME-PARTS
003100                 REDEFINES DEX-M-GLUCOSE-INTERNAL-TIME.
003200     05  DEX-MIT-YYYY            PIC X(04).
003300     05  FILLER                  PIC X(01).
003400     05  DEX-MIT-MM              PIC X(02).
003500     05  FILLER                  PIC X(01).
003600     05  DEX-MIT-DD              PIC X(02).
003700     05  FILLER                  PIC X(01).
003800     05  DEX-MIT-HH              PIC X(02).
003900     05  FILLER                  PIC X(01).
004000     05  DEX-MIT-MIN             PIC X(02).
004100     05  FILLER                  PIC X(01).
004200     05  DEX-MIT-SS              PIC X(02).
004300     05  DEX-MIT-FRACTION        PIC X(04).
004400
004500 01  DEX-MERGED-ROW-FULL.
004600     05  DEX-MF-PATIENT-INFO-FIELD
004700                                 PIC X(24).
004800     05  DEX-MF-PATIENT-INFO-VALUE
004900                                 PIC X(24).
005000     05  DEX-MF-GLUCOSE-INTERNAL-TIME
005100                                 PIC X(23).
005200     05  DEX-MF-GLUCOSE-DISPLAY-TIME
005300                                 PIC X(23).
005400     05  DEX-MF-GLUCOSE-VALUE    PIC X(05).
005500     05  DEX-MF-METER-INTERNAL-TIME
005600                                 PIC X(23).
005700     05  DEX-MF-METER-DISPLAY-TIME
005800                                 PIC X(23).
005900     05  DEX-MF-METER-VALUE      PIC X(05).
006000     05  DEX-MF-EVENT-LOG-INT-TIME
006100                                 PIC X(23).
006200     05  DEX-MF-EVENT-LOG-DSP-TIME
006300                                 PIC X(23).
006400     05  DEX-MF-EVENT-TIME       PIC X(23).
006500     05  DEX-MF-EVENT-TYPE       PIC X(16).
006600     05  DEX-MF-EVENT-DESCRIPTION
006700                                 PIC X(40).
006800     05  DEX-MF-DEVICE-GENERATION
006900                                 PIC X(10).
007000     05  DEX-MF-SERIAL-NUMBER    PIC X(10).
007100     05  FILLER                  PIC X(20).
007200
007300***** TRAILER RECORD FOR DEXWORK - WRITTEN LAST BY DEXTAG, VALIDATED
007400***** AND STRIPPED OUT BY DEXMRG'S SORT INPUT PROCEDURE BEFORE THE
007500***** DETAIL ROWS EVER REACH THE SORT.  COLUMN 1 OF EVERY DETAIL ROW
007600***** IS ALWAYS BLANK (PATIENT-INFO-FIELD IS BLANKED BY DEXTAG), SO A
007700***** LEADING "T" UNAMBIGUOUSLY FLAGS THIS RECORD AMONG DEXWORK ROWS.
007800 01  DEX-WORK-TRAILER-REC.
007900     05  DEX-WT-RECORD-TYPE      PIC X(01).
008000         88  DEX-WT-IS-TRAILER       VALUE "T".
008100     05  DEX-WT-ROW-COUNT        PIC 9(09).
008200     05  FILLER                  PIC X(305).
