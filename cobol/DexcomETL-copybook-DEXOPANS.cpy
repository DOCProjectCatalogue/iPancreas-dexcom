000100******************************************************************
000200*    DEXOPANS   -   OPERATOR-ANSWERS TABLE ENTRY.
000300*    STANDS IN FOR THE INTERACTIVE TIMEZONE PROMPT - THIS SHOP
000400*    RUNS BATCH, SO THE ANSWERS ARE KEYED ONTO A CARD FILE
000500*    (DEXANS) AHEAD OF TIME, ONE ANSWER PER PROMPT OCCURRENCE,
000600*    IN THE ORDER THE BLOODHOUND WALK WILL NEED THEM.
000700******************************************************************
000800 01  DEX-ANSWER-REC.
000900     05  DEX-ANS-SEQ-NBR         PIC 9(03).
001000     05  DEX-ANS-TIMEZONE-NAME   PIC X(32).
001100     05  DEX-ANS-OFFSET-HOURS    PIC S9(02).
001200     05  DEX-ANS-DST-FLAG        PIC X(01).
001300         88  DEX-ANS-IS-DST-SHIFT     VALUE "Y".
001400         88  DEX-ANS-NOT-DST-SHIFT    VALUE "N".
001500     05  FILLER                  PIC X(20).
