000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  DEXNORM.
000500 AUTHOR. R DUBOIS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 03/21/88.
000800 DATE-COMPILED. 03/21/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*   NORMALIZES ONE RAW GLUCOSE VALUE FROM THE MERGED-FILE TEXT
001400*   FORM TO A SIGNED INTEGER, MG/DL.  CALLED BY DEXSPLIT ONCE
001500*   PER SENSOR READING AND AGAIN PER CALIBRATION READING
001600*   (300-NORMALIZE-READING).
001700*
001800*   "Low"          ==>  39
001900*   "High"         ==>  401
002000*   20 THRU 600    ==>  KEPT AS-IS
002100*   ANYTHING ELSE  ==>  RETURN-CD SET NEGATIVE - CALLER MUST
002200*                       TREAT THIS AS A HARD ERROR AND ABEND
002300******************************************************************
002400*---------------------------------------------------------------*
002500* CHANGE LOG                                                    *
002600*---------------------------------------------------------------*
002700* 032188 RD  ORIGINAL PROGRAM - REQ #DX-0114                    * DX0114
002800* 040297 RD  "Low"/"High" WERE BEING TESTED CASE-SENSITIVE ONLY *
002900*            EXACTLY AS THE EXPORT FILE SPELLS THEM - LEFT AS-  *
003000*            IS PER DATA-ENTRY GROUP, NO OTHER SPELLING SEEN    *
003100* 072297 CB  OUT-OF-RANGE NUMERIC VALUES WERE FALLING THROUGH   *
003200*            AND BEING WRITTEN AS ZERO - NOW SET RETURN-CD      *
003300*            NEGATIVE SO 300-NORMALIZE-READING ABENDS THE RUN   *
003400*            REQ #DX-0151                                       * DX0151  
003500* 112399 CB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      *
003600*            PROGRAM, SIGNED OFF AS COMPLIANT - REQ #Y2K-0041   * Y2K0041 
003700* 050600 RD  ADDED DEX-NORM-DIAG TO CARRY THE OFFENDING TEXT    *
003800*            BACK TO THE CALLER FOR THE ABEND MESSAGE           *
003900* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
004000*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
004100* 031407 RD  NUMERIC-CLASS TEST WAS FAILING EVERY BLANK-PADDED   *
004200*            READING BELOW 5 DIGITS WIDE (I.E. NEARLY ALL OF    *
004300*            THEM) AND FORCING A HARD-ERROR ABEND - TRAILING    *
004400*            BLANKS ARE NOW ZERO-FILLED BEFORE THE TEST -       *
004500*            REQ #DX-0163                                       * DX0163
004600* 062207 CB  THE DX-0163 FIX REPLACED THE TRAILING BLANKS WITH   *
004700*            ZERO DIGITS INSTEAD OF ZERO-FILLING THE FIELD - A   *
004800*            READING OF "120  " WAS TURNED INTO THE TEXT 12000  *
004900*            AND STILL FAILED THE RANGE TEST.  THE SIGNIFICANT  *
005000*            DIGITS ARE NOW SHIFTED RIGHT BY REFERENCE           *
005100*            MODIFICATION BEFORE THE REMAINING LEADING BLANKS    *
005200*            ARE ZERO-FILLED - REQ #DX-0166                      * DX0166
005300*---------------------------------------------------------------*
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  DEX-WORK-FIELDS.
006600     05  DEX-NUMERIC-VIEW        PIC S9(05).
006700     05  DEX-RAW-VALUE-JUST      PIC X(05).
006800
006900 LINKAGE SECTION.
007000 01  DEX-RAW-VALUE-IN            PIC X(05).
007100 01  DEX-NORM-VALUE-OUT          PIC S9(03).
007200 01  DEX-NORM-DIAG               PIC X(05).
007300 01  DEX-NORM-RETURN-CD          PIC S9(04) COMP.
007400
007500 PROCEDURE DIVISION USING DEX-RAW-VALUE-IN, DEX-NORM-VALUE-OUT,
007600                           DEX-NORM-DIAG, DEX-NORM-RETURN-CD.
007700     MOVE ZERO TO DEX-NORM-RETURN-CD.
007800     MOVE DEX-RAW-VALUE-IN TO DEX-NORM-DIAG.
007900
008000     IF DEX-RAW-VALUE-IN = "Low"
008100         MOVE +39 TO DEX-NORM-VALUE-OUT
008200         GOBACK.
008300
008400     IF DEX-RAW-VALUE-IN = "High"
008500         MOVE +401 TO DEX-NORM-VALUE-OUT
008600         GOBACK.
008700
008800***** DEX-RAW-VALUE-IN ARRIVES LEFT-JUSTIFIED WITH TRAILING BLANKS
008900***** (EVERY VALUE IN THE 20-600 RANGE IS 2 OR 3 DIGITS WIDE) - A
009000***** DIRECT NUMERIC-CLASS TEST ON THE BLANK-PADDED FIELD FAILS
009100***** EVERY SUCH VALUE.  THE FIELD IS ONLY 5 BYTES WIDE, SO THE
009200***** SIGNIFICANT DIGITS ARE SHIFTED RIGHT BY REFERENCE
009300***** MODIFICATION, BYTE BY BYTE FROM THE RIGHT END, BEFORE THE
009400***** REMAINING LEADING BLANKS ARE ZERO-FILLED - REQ #DX-0166
009500     MOVE SPACES TO DEX-RAW-VALUE-JUST.
009600     IF DEX-RAW-VALUE-IN(5:1) NOT = SPACE
009700         MOVE DEX-RAW-VALUE-IN TO DEX-RAW-VALUE-JUST
009800     ELSE
009900         IF DEX-RAW-VALUE-IN(4:1) NOT = SPACE
010000             MOVE DEX-RAW-VALUE-IN(1:4) TO DEX-RAW-VALUE-JUST(2:4)
010100         ELSE
010200             IF DEX-RAW-VALUE-IN(3:1) NOT = SPACE
010300                 MOVE DEX-RAW-VALUE-IN(1:3)
010400                                     TO DEX-RAW-VALUE-JUST(3:3)
010500             ELSE
010600                 IF DEX-RAW-VALUE-IN(2:1) NOT = SPACE
010700                     MOVE DEX-RAW-VALUE-IN(1:2)
010800                                     TO DEX-RAW-VALUE-JUST(4:2)
010900                 ELSE
011000                     MOVE DEX-RAW-VALUE-IN(1:1)
011100                                     TO DEX-RAW-VALUE-JUST(5:1)
011200                 END-IF
011300             END-IF
011400         END-IF
011500     END-IF.
011600     INSPECT DEX-RAW-VALUE-JUST REPLACING LEADING SPACES BY ZEROS.
011700
011800     IF DEX-RAW-VALUE-JUST IS NOT NUMERIC
011900         MOVE -1 TO DEX-NORM-RETURN-CD
012000         GOBACK.
012100
012200     MOVE DEX-RAW-VALUE-JUST TO DEX-NUMERIC-VIEW.
012300
012400     IF DEX-NUMERIC-VIEW < 20 OR DEX-NUMERIC-VIEW > 600
012500         MOVE -1 TO DEX-NORM-RETURN-CD
012600         GOBACK.
012700
012800     MOVE DEX-NUMERIC-VIEW TO DEX-NORM-VALUE-OUT.
012900     GOBACK.

