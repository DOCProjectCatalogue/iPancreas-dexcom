000100******************************************************************
000200*    DEXREAD    -   ONE NORMALIZED READING, WORKING FORM AND THE
000300*    TWO OUTPUT FORMS (FULL / REDUCED).  DEX-READING-WORK IS
000400*    BUILT BY DEXSPLIT AND CARRIED THROUGH THE DESCENDING SORT;
000500*    DEXHOUND STAMPS THE OFFSET/TIMEZONE ON IT AND THEN MOVES
000600*    IT INTO DEX-NORMALIZED-OUT-FULL (OR -REDUCED) FOR OUTPUT.
000700******************************************************************
000800 01  DEX-READING-WORK.
000900     05  DEX-RW-ID               PIC X(36).
001000     05  DEX-RW-INTERNAL-TIME    PIC X(23).
001100     05  DEX-RW-DISPLAY-TIME     PIC X(23).
001200     05  DEX-RW-RAW-VALUE        PIC X(05).
001300     05  DEX-RW-NORM-VALUE       PIC S9(03).
001400     05  DEX-RW-READING-TYPE     PIC X(04).
001500     05  DEX-RW-SUBTYPE          PIC X(11).
001600     05  DEX-RW-GENERATION       PIC X(10).
001700     05  DEX-RW-SERIAL           PIC X(10).
001800     05  DEX-RW-OFFSET-HOURS     PIC S9(02).
001900     05  DEX-RW-TIMEZONE-NAME    PIC X(32).
002000     05  DEX-RW-DEVICE-TIME      PIC X(19).
002100     05  DEX-RW-OFFSET-TIME      PIC X(25).
002200     05  DEX-RW-TRUE-UTC-TIME    PIC X(25).
002300     05  FILLER                  PIC X(20).
002400
002500***** DATE/TIME BREAKDOWN OF THE DISPLAY CLOCK, USED WHILE
002600***** BUILDING THE DERIVED TIMES AND WHILE COMPUTING THE
002700***** CLOCK-DIFFERENCE IN 400-BLOODHOUND-WALK
002800 01  DEX-RW-DISPLAY-TIME-PARTS
002900                 REDEFINES DEX-RW-DISPLAY-TIME.
003000     05  DEX-DTP-YYYY            PIC X(04).
003100     05  FILLER                  PIC X(01).
003200     05  DEX-DTP-MM              PIC X(02).
003300     05  FILLER                  PIC X(01).
003400     05  DEX-DTP-DD              PIC X(02).
003500     05  FILLER                  PIC X(01).
003600     05  DEX-DTP-HH              PIC X(02).
003700     05  FILLER                  PIC X(01).
003800     05  DEX-DTP-MIN             PIC X(02).
003900     05  FILLER                  PIC X(01).
004000     05  DEX-DTP-SS              PIC X(02).
004100     05  FILLER                  PIC X(04).
004200
004300 01  DEX-NORMALIZED-OUT-FULL.
004400     05  DEX-NO-ID               PIC X(36).
004500     05  DEX-NO-DEVICE-TIME      PIC X(19).
004600     05  DEX-NO-OFFSET-TIME      PIC X(25).
004700     05  DEX-NO-TIMEZONE-NAME    PIC X(32).
004800     05  DEX-NO-TRUE-UTC-TIME    PIC X(25).
004900     05  DEX-NO-READING-TYPE     PIC X(04).
005000     05  DEX-NO-SUBTYPE          PIC X(11).
005100     05  DEX-NO-VALUE            PIC S9(03).
005200     05  FILLER                  PIC X(20).
005300
005400***** REDUCED OUTPUT FORMAT - ID / DEVICE-TIME / TYPE / VALUE
005500***** ONLY.  REDEFINES THE FULL RECORD SO ONE MOVE OF THE
005600***** WORKING RECORD FEEDS EITHER SHAPE.
005700 01  DEX-NORMALIZED-OUT-REDUCED
005800                 REDEFINES DEX-NORMALIZED-OUT-FULL.
005900     05  DEX-NR-ID               PIC X(36).
006000     05  DEX-NR-DEVICE-TIME      PIC X(19).
006100     05  DEX-NR-READING-TYPE     PIC X(04).
006200     05  DEX-NR-VALUE            PIC S9(03).
006300     05  FILLER                  PIC X(113).
006400
006500***** TRAILER RECORD FOR DEXRDW - WRITTEN LAST BY DEXSPLIT, VALIDATED
006600***** AND STRIPPED OUT BY DEXHOUND'S SORT INPUT PROCEDURE BEFORE THE
006700***** READINGS EVER REACH THE DESCENDING SORT.  BYTE 1 OF EVERY REAL
006800***** READING IS THE FIRST DIGIT OF THE RUN-DATE STAMP IN DEX-RW-ID
006900***** (ALWAYS "2"), SO A LEADING "T" UNAMBIGUOUSLY FLAGS THIS RECORD.
007000 01  DEX-RDW-TRAILER-REC.
007100     05  DEX-RT-RECORD-TYPE      PIC X(01).
007200         88  DEX-RT-IS-TRAILER      VALUE "T".
007300     05  DEX-RT-ROW-COUNT        PIC 9(09).
007400     05  FILLER                  PIC X(238).
