000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEXMRG.
000300 AUTHOR. R DUBOIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/88.
000600 DATE-COMPILED. 03/12/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STEP 2 OF THE DEXCOM MERGE JOB.  SORTS THE TAGGED WORK
001300*          FILE PRODUCED BY DEXTAG ASCENDING ON THE SENSOR'S
001400*          INTERNAL TIMESTAMP, DROPS ADJACENT ROWS THAT ARE
001500*          IDENTICAL IN EVERY COLUMN (COLUMN 1/2 ALREADY BLANK,
001600*          SEE DEXTAG), AND WRITES THE SURVIVING ROWS TO THE
001700*          MERGED OUTPUT FILE WITH A HEADER LINE, IN EITHER THE
001800*          TERSE OR THE FULL COLUMN LAYOUT, DEPENDING ON UPSI-2.
001900*
002000******************************************************************
002100         INPUT FILE               -   UT-S-DEXWORK
002200         SORT WORK FILE           -   UT-S-DEXSRT1
002300         OUTPUT FILE PRODUCED     -   UT-S-DEXTRSE
002400         DUMP FILE                -   SYSOUT
002500******************************************************************
002600*---------------------------------------------------------------*
002700* CHANGE LOG                                                    *
002800*---------------------------------------------------------------*
002900* 031288 RD  ORIGINAL PROGRAM - REQ #DX-0115                    * DX0115
003000* 040897 RD  DEDUPE COMPARE WAS INCLUDING THE DEVICE GENERATION/ *
003100*            SERIAL COLUMNS WHEN THEY WEREN'T REQUESTED - NOW   *
003200*            ONLY COMPARES THE COLUMNS THAT WILL ACTUALLY BE    *
003300*            WRITTEN - REQ #DX-0123                              *DX0123  
003400* 052097 CB  ADDED UPSI-2 TO SWITCH BETWEEN THE TERSE AND FULL  *
003500*            OUTPUT LAYOUTS WITHOUT A RECOMPILE - REQ #DX-0131  * DX0131  
003600* 070297 RD  HEADER LINE WAS BEING WRITTEN AFTER THE FIRST DATA *
003700*            ROW ON A ONE-ROW FILE - MOVED THE WRITE AHEAD OF   *
003800*            THE MAIN READ LOOP - REQ #DX-0136                  * DX0136
003900* 090297 CB  DEXWORK NO LONGER FED STRAIGHT INTO THE SORT - AN   *
004000*            INPUT PROCEDURE NOW STRIPS AND VALIDATES DEXTAG'S   *
004100*            NEW TRAILER RECORD FIRST, ABENDS ON A MISSING       *
004200*            TRAILER OR AN OUT-OF-BALANCE ROW COUNT, THE SAME AS *
004300*            THE SHOP'S OTHER BATCH STEPS - REQ #DX-0145          * DX0145
004400* 112399 CB  Y2K READINESS REVIEW - SORT KEY IS THE DEVICE'S    *
004500*            OWN 4-DIGIT-YEAR TIMESTAMP TEXT, NO WINDOWING      *
004600*            DONE BY THIS PROGRAM - SIGNED OFF COMPLIANT        *
004700*            REQ #Y2K-0041                                      * Y2K0041 
004800* 042500 RD  ADDED UPSI-3 FOR COMMA-DELIMITED OUTPUT - SOME     *
004900*            DOWNSTREAM SPREADSHEETS CHOKED ON THE TAB          *
005000*            REQ #DX-0158                                       * DX0158  
005100* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
005200*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
005300* 050107 RD  DUPLICATE-ROW MESSAGE NOW CARRIES THE TIMESTAMP OF *
005400*            THE DROPPED ROW SO A DEDUPE CAN BE TRACED BACK TO  *
005500*            THE SOURCE EXPORT WITHOUT A SEPARATE LISTING -     *
005600*            REQ #DX-0165                                       * DX0165
005700*---------------------------------------------------------------*
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-2 ON STATUS IS DEX-OUTPUT-FULL-REQUESTED
006600            OFF STATUS IS DEX-OUTPUT-TERSE-REQUESTED
006700     UPSI-3 ON STATUS IS DEX-COMMA-DELIM-REQUESTED
006800            OFF STATUS IS DEX-TAB-DELIM-REQUESTED.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT DEXWORK
007600     ASSIGN TO UT-S-DEXWORK
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS IS DEXWORK-STATUS.
007900
008000     SELECT DEXSRT1
008100     ASSIGN TO UT-S-DEXSRT1.
008200
008300     SELECT DEXTRSE
008400     ASSIGN TO UT-S-DEXTRSE
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800 FD  DEXWORK
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 315 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS DEXWORK-REC.
010400 01  DEXWORK-REC  PIC X(315).
010500
010600****** SORT KEY LINES UP WITH DEX-MF-GLUCOSE-INTERNAL-TIME IN
010700****** DEX-MERGED-ROW-FULL (DEXTERSE COPYBOOK) - IT FOLLOWS THE
010800****** 24-BYTE PATIENT-INFO-FIELD AND 24-BYTE PATIENT-INFO-VALUE
010900 SD  DEXSRT1
011000     RECORDING MODE IS F
011100     DATA RECORD IS DEXSRT1-REC.
011200 01  DEXSRT1-REC.
011300     05  FILLER                  PIC X(48).
011400     05  DEXSRT1-KEY             PIC X(23).
011500     05  DEXSRT1-BODY            PIC X(244).
011600
011700 FD  DEXTRSE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 340 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DEXTRSE-REC.
012300 01  DEXTRSE-REC  PIC X(340).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  DEXWORK-STATUS          PIC X(2).
012900         88  DEXWORK-OK             VALUE "00".
013000         88  DEXWORK-EOF            VALUE "10".
013100     05  OFCODE                  PIC X(2).
013200         88  CODE-WRITE             VALUE SPACES.
013300
013400 COPY DEXTERSE.
013500
013600 01  DEX-DELIMITER               PIC X(01) VALUE X"09".
013700
013800 01  DEX-CURRENT-ROW             PIC X(315).
013900 01  DEX-PRIOR-ROW               PIC X(315) VALUE SPACES.
014000
014100****** LINES UP WITH DEXSRT1-KEY SO A DROPPED DUPLICATE CAN BE
014200****** TRACED BACK TO ITS TIMESTAMP IN THE SYSOUT LOG WITHOUT
014300****** REPARSING THE WHOLE MERGED-ROW-FULL LAYOUT - REQ #DX-0165
014400 01  DEX-CURRENT-ROW-KEY-VIEW REDEFINES DEX-CURRENT-ROW.
014500     05  FILLER                  PIC X(48).
014600     05  DEX-CKV-TIMESTAMP       PIC X(23).
014700     05  FILLER                  PIC X(244).
014800
014900****** RAW DEXWORK RECORD AS READ BY THE SORT'S INPUT PROCEDURE -
015000****** BYTE 1 TELLS A DETAIL ROW (ALWAYS BLANK) FROM DEXTAG'S
015100****** TRAILER ROW (ALWAYS "T") BEFORE THE ROW EVER TOUCHES THE
015200****** SORT - REQ #DX-0145
015300 01  DEX-WORK-BUFFER             PIC X(315).
015400
015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05  DEX-ROWS-READ           PIC 9(09) COMP.
015700     05  DEX-ROWS-WRITTEN        PIC 9(09) COMP.
015800     05  DEX-DUPES-DROPPED       PIC 9(09) COMP.
015900     05  DEX-ROWS-RELEASED       PIC 9(09) COMP.
016000     05  DEX-EXPECTED-ROW-COUNT  PIC 9(09) COMP.
016100
016200 01  FLAGS-AND-SWITCHES.
016300     05  DEX-SORT-AT-END-SW      PIC X(01) VALUE "N".
016400         88  DEX-SORT-AT-END          VALUE "Y".
016500     05  DEX-FIRST-ROW-SW        PIC X(01) VALUE "Y".
016600         88  DEX-FIRST-ROW-OF-RUN      VALUE "Y".
016700     05  DEX-WORK-AT-END-SW      PIC X(01) VALUE "N".
016800         88  DEX-WORK-AT-END          VALUE "Y".
016900     05  DEX-TRAILER-SEEN-SW     PIC X(01) VALUE "N".
017000         88  DEX-TRAILER-SEEN         VALUE "Y".
017100
017200 COPY ABENDREC.
017300
017400 PROCEDURE DIVISION.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 100-MAINLINE THRU 100-EXIT.
017700     PERFORM 999-CLEANUP THRU 999-EXIT.
017800     MOVE +0 TO RETURN-CODE.
017900     GOBACK.
018000
018100 000-HOUSEKEEPING.
018200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300     DISPLAY "******** BEGIN JOB DEXMRG ********".
018400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018500     OPEN OUTPUT SYSOUT.
018600 000-EXIT.
018700     EXIT.
018800
018900 100-MAINLINE.
019000     MOVE "100-MAINLINE" TO PARA-NAME.
019100****** THE INPUT PROCEDURE (NOT A PLAIN USING) LETS US STRIP AND
019200****** VALIDATE DEXTAG'S TRAILER RECORD BEFORE ANY ROW REACHES
019300****** THE SORT - REQ #DX-0145
019400     SORT DEXSRT1
019500         ON ASCENDING KEY DEXSRT1-KEY
019600         INPUT PROCEDURE IS 150-RELEASE-DETAIL-RECS THRU 150-EXIT
019700         GIVING DEXWORK.
019800
019900     IF NOT DEX-TRAILER-SEEN
020000         MOVE "** INVALID FILE - NO TRAILER REC ON DEXWORK"
020100                                     TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300
020400     IF DEX-ROWS-RELEASED NOT EQUAL TO DEX-EXPECTED-ROW-COUNT
020500         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
020600                                     TO ABEND-REASON
020700         MOVE ZERO TO EXPECTED-VAL-N
020800         MOVE ZERO TO ACTUAL-VAL-N
020900         MOVE DEX-EXPECTED-ROW-COUNT TO EXPECTED-VAL-N
021000         MOVE DEX-ROWS-RELEASED      TO ACTUAL-VAL-N
021100         WRITE SYSOUT-REC FROM ABEND-REC
021200         DISPLAY "** ROWS RELEASED TO SORT **" DEX-ROWS-RELEASED
021300         DISPLAY "** ROWS EXPECTED PER DEXWORK TRAILER **"
021400                  DEX-EXPECTED-ROW-COUNT
021500         GO TO 1000-ABEND-RTN.
021600
021700     OPEN INPUT DEXWORK.
021800     OPEN OUTPUT DEXTRSE.
021900     PERFORM 250-WRITE-HEADER-LINE THRU 250-EXIT.
022000     PERFORM 200-SORT-TAGGED-FILE THRU 299-EXIT
022100             UNTIL DEX-SORT-AT-END.
022200     CLOSE DEXWORK, DEXTRSE.
022300 100-EXIT.
022400     EXIT.
022500
022600 150-RELEASE-DETAIL-RECS.
022700     MOVE "150-RELEASE-DETAIL-RECS" TO PARA-NAME.
022800     OPEN INPUT DEXWORK.
022900     PERFORM 155-RELEASE-ONE-REC THRU 155-EXIT
023000             UNTIL DEX-WORK-AT-END.
023100     CLOSE DEXWORK.
023200 150-EXIT.
023300     EXIT.
023400
023500 155-RELEASE-ONE-REC.
023600     READ DEXWORK INTO DEX-WORK-BUFFER
023700         AT END MOVE "Y" TO DEX-WORK-AT-END-SW
023800         GO TO 155-EXIT
023900     END-READ.
024000
024100     IF DEX-WORK-BUFFER(1:1) = "T"
024200         MOVE DEX-WORK-BUFFER TO DEX-WORK-TRAILER-REC
024300         MOVE "Y" TO DEX-TRAILER-SEEN-SW
024400         MOVE DEX-WT-ROW-COUNT TO DEX-EXPECTED-ROW-COUNT
024500         GO TO 155-EXIT.
024600
024700     ADD 1 TO DEX-ROWS-RELEASED.
024800     RELEASE DEXSRT1-REC FROM DEX-WORK-BUFFER.
024900 155-EXIT.
025000     EXIT.
025100
025200 200-SORT-TAGGED-FILE.
025300     MOVE "200-SORT-TAGGED-FILE" TO PARA-NAME.
025400     READ DEXWORK INTO DEX-CURRENT-ROW
025500         AT END MOVE "Y" TO DEX-SORT-AT-END-SW
025600         GO TO 299-EXIT
025700     END-READ.
025800     ADD 1 TO DEX-ROWS-READ.
025900     PERFORM 300-DEDUPE-AND-WRITE THRU 300-EXIT.
026000 299-EXIT.
026100     EXIT.
026200
026300 300-DEDUPE-AND-WRITE.
026400     MOVE "300-DEDUPE-AND-WRITE" TO PARA-NAME.
026500     IF DEX-FIRST-ROW-OF-RUN
026600         MOVE "N" TO DEX-FIRST-ROW-SW
026700         PERFORM 350-EMIT-ROW THRU 350-EXIT
026800         GO TO 300-EXIT.
026900
027000     IF DEX-CURRENT-ROW = DEX-PRIOR-ROW
027100         ADD 1 TO DEX-DUPES-DROPPED
027200         DISPLAY "** DUPLICATE ROW DROPPED, TIMESTAMP **"
027300                  DEX-CKV-TIMESTAMP
027400         GO TO 300-EXIT.
027500
027600     PERFORM 350-EMIT-ROW THRU 350-EXIT.
027700 300-EXIT.
027800     EXIT.
027900
028000 350-EMIT-ROW.
028100     MOVE DEX-CURRENT-ROW TO DEX-PRIOR-ROW.
028200     MOVE DEX-CURRENT-ROW TO DEX-MERGED-ROW-FULL.
028300
028400     IF DEX-OUTPUT-FULL-REQUESTED
028500         PERFORM 360-BUILD-FULL-LINE THRU 360-EXIT
028600     ELSE
028700         PERFORM 370-BUILD-TERSE-LINE THRU 370-EXIT.
028800
028900     ADD 1 TO DEX-ROWS-WRITTEN.
029000 350-EXIT.
029100     EXIT.
029200
029300 360-BUILD-FULL-LINE.
029400     IF DEX-COMMA-DELIM-REQUESTED
029500         MOVE "," TO DEX-DELIMITER
029600     ELSE
029700         MOVE X"09" TO DEX-DELIMITER.
029800
029900     STRING DEX-MF-PATIENT-INFO-FIELD    DELIMITED BY SIZE
030000            DEX-DELIMITER                DELIMITED BY SIZE
030100            DEX-MF-PATIENT-INFO-VALUE    DELIMITED BY SIZE
030200            DEX-DELIMITER                DELIMITED BY SIZE
030300            DEX-MF-GLUCOSE-INTERNAL-TIME DELIMITED BY SIZE
030400            DEX-DELIMITER                DELIMITED BY SIZE
030500            DEX-MF-GLUCOSE-DISPLAY-TIME  DELIMITED BY SIZE
030600            DEX-DELIMITER                DELIMITED BY SIZE
030700            DEX-MF-GLUCOSE-VALUE         DELIMITED BY SIZE
030800            DEX-DELIMITER                DELIMITED BY SIZE
030900            DEX-MF-METER-INTERNAL-TIME   DELIMITED BY SIZE
031000            DEX-DELIMITER                DELIMITED BY SIZE
031100            DEX-MF-METER-DISPLAY-TIME    DELIMITED BY SIZE
031200            DEX-DELIMITER                DELIMITED BY SIZE
031300            DEX-MF-METER-VALUE           DELIMITED BY SIZE
031400            DEX-DELIMITER                DELIMITED BY SIZE
031500            DEX-MF-EVENT-LOG-INT-TIME    DELIMITED BY SIZE
031600            DEX-DELIMITER                DELIMITED BY SIZE
031700            DEX-MF-EVENT-LOG-DSP-TIME    DELIMITED BY SIZE
031800            DEX-DELIMITER                DELIMITED BY SIZE
031900            DEX-MF-EVENT-TIME            DELIMITED BY SIZE
032000            DEX-DELIMITER                DELIMITED BY SIZE
032100            DEX-MF-EVENT-TYPE            DELIMITED BY SIZE
032200            DEX-DELIMITER                DELIMITED BY SIZE
032300            DEX-MF-EVENT-DESCRIPTION     DELIMITED BY SIZE
032400            DEX-DELIMITER                DELIMITED BY SIZE
032500            DEX-MF-DEVICE-GENERATION     DELIMITED BY SIZE
032600            DEX-DELIMITER                DELIMITED BY SIZE
032700            DEX-MF-SERIAL-NUMBER         DELIMITED BY SIZE
032800         INTO DEXTRSE-REC.
032900     WRITE DEXTRSE-REC.
033000 360-EXIT.
033100     EXIT.
033200
033300 370-BUILD-TERSE-LINE.
033400     MOVE DEX-MF-GLUCOSE-INTERNAL-TIME TO DEX-M-GLUCOSE-INTERNAL-TIME.
033500     MOVE DEX-MF-GLUCOSE-DISPLAY-TIME  TO DEX-M-GLUCOSE-DISPLAY-TIME.
033600     MOVE DEX-MF-GLUCOSE-VALUE         TO DEX-M-GLUCOSE-VALUE.
033700     MOVE DEX-MF-METER-INTERNAL-TIME   TO DEX-M-METER-INTERNAL-TIME.
033800     MOVE DEX-MF-METER-DISPLAY-TIME    TO DEX-M-METER-DISPLAY-TIME.
033900     MOVE DEX-MF-METER-VALUE           TO DEX-M-METER-VALUE.
034000     MOVE DEX-MF-DEVICE-GENERATION     TO DEX-M-DEVICE-GENERATION.
034100     MOVE DEX-MF-SERIAL-NUMBER         TO DEX-M-SERIAL-NUMBER.
034200
034300     IF DEX-COMMA-DELIM-REQUESTED
034400         MOVE "," TO DEX-DELIMITER
034500     ELSE
034600         MOVE X"09" TO DEX-DELIMITER.
034700
034800     STRING DEX-M-GLUCOSE-INTERNAL-TIME  DELIMITED BY SIZE
034900            DEX-DELIMITER                DELIMITED BY SIZE
035000            DEX-M-GLUCOSE-DISPLAY-TIME   DELIMITED BY SIZE
035100            DEX-DELIMITER                DELIMITED BY SIZE
035200            DEX-M-GLUCOSE-VALUE          DELIMITED BY SIZE
035300            DEX-DELIMITER                DELIMITED BY SIZE
035400            DEX-M-METER-INTERNAL-TIME    DELIMITED BY SIZE
035500            DEX-DELIMITER                DELIMITED BY SIZE
035600            DEX-M-METER-DISPLAY-TIME     DELIMITED BY SIZE
035700            DEX-DELIMITER                DELIMITED BY SIZE
035800            DEX-M-METER-VALUE            DELIMITED BY SIZE
035900            DEX-DELIMITER                DELIMITED BY SIZE
036000            DEX-M-DEVICE-GENERATION      DELIMITED BY SIZE
036100            DEX-DELIMITER                DELIMITED BY SIZE
036200            DEX-M-SERIAL-NUMBER          DELIMITED BY SIZE
036300         INTO DEXTRSE-REC.
036400     WRITE DEXTRSE-REC.
036500 370-EXIT.
036600     EXIT.
036700
036800 250-WRITE-HEADER-LINE.
036900     MOVE "250-WRITE-HEADER-LINE" TO PARA-NAME.
037000     IF DEX-COMMA-DELIM-REQUESTED
037100         MOVE "," TO DEX-DELIMITER
037200     ELSE
037300         MOVE X"09" TO DEX-DELIMITER.
037400
037500     IF DEX-OUTPUT-FULL-REQUESTED
037600         STRING "PtInfoField"      DEX-DELIMITER
037700                "PtInfoValue"      DEX-DELIMITER
037800                "GlucoseInternalTime" DEX-DELIMITER
037900                "GlucoseDisplayTime"  DEX-DELIMITER
038000                "GlucV"            DEX-DELIMITER
038100                "MeterInternalTime"   DEX-DELIMITER
038200                "MeterDisplayTime"    DEX-DELIMITER
038300                "MtrV"             DEX-DELIMITER
038400                "EventLogInternalTime" DEX-DELIMITER
038500                "EventLogDisplayTime"  DEX-DELIMITER
038600                "EventTime"        DEX-DELIMITER
038700                "EventType"        DEX-DELIMITER
038800                "EventDescription" DEX-DELIMITER
038900                "DeviceGeneration" DEX-DELIMITER
039000                "SerialNumber"
039100             DELIMITED BY SIZE INTO DEXTRSE-REC
039200     ELSE
039300         STRING "GlucoseInternalTime" DEX-DELIMITER
039400                "GlucoseDisplayTime"  DEX-DELIMITER
039500                "GlucV"            DEX-DELIMITER
039600                "MeterInternalTime"   DEX-DELIMITER
039700                "MeterDisplayTime"    DEX-DELIMITER
039800                "MtrV"             DEX-DELIMITER
039900                "DeviceGeneration" DEX-DELIMITER
040000                "SerialNumber"
040100             DELIMITED BY SIZE INTO DEXTRSE-REC.
040200
040300     WRITE DEXTRSE-REC.
040400 250-EXIT.
040500     EXIT.
040600
040700 999-CLEANUP.
040800     MOVE "999-CLEANUP" TO PARA-NAME.
040900     DISPLAY "** ROWS READ FROM DEXWORK **" DEX-ROWS-READ.
041000     DISPLAY "** DUPLICATE ROWS DROPPED **" DEX-DUPES-DROPPED.
041100     DISPLAY "** ROWS WRITTEN TO DEXTRSE **" DEX-ROWS-WRITTEN.
041200     CLOSE SYSOUT.
041300     DISPLAY "******** NORMAL END OF JOB DEXMRG ********".
041400 999-EXIT.
041500     EXIT.
041600
041700 1000-ABEND-RTN.
041800     WRITE SYSOUT-REC FROM ABEND-REC.
041900     CLOSE SYSOUT.
042000     DISPLAY "*** ABNORMAL END OF JOB - DEXMRG ***" UPON CONSOLE.
042100     DIVIDE ZERO-VAL INTO ONE-VAL.
042200
