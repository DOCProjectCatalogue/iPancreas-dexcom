000100******************************************************************
000200*    DEXCHG    -   OFFSET-CHANGE RECORD (BLOODHOUND OUTPUT) AND
000300*    ITS IN-MEMORY TABLE-ENTRY SHAPE.  DEXHOUND BUILDS ONE
000400*    ENTRY PER DETECTED CLOCK/TIMEZONE CHANGE AND, AT END OF
000500*    RUN, WRITES THE TABLE OUT DESCENDING BY EFFECTIVE TIME.
000600******************************************************************
000700 01  DEX-CHANGE-REC.
000800     05  DEX-CH-EFF-INTERNAL-TIME
000900                                 PIC X(23).
001000     05  DEX-CH-EFF-DISPLAY-TIME PIC X(23).
001100     05  DEX-CH-OFFSET           PIC S9(02).
001200     05  DEX-CH-TIMEZONE-NAME    PIC X(32).
001300     05  DEX-CH-CHANGE-TYPE      PIC X(40).
001400     05  FILLER                  PIC X(20).
001500
001600***** DATE/TIME BREAKDOWN OF THE EFFECTIVE INTERNAL TIME, USED
001700***** WHEN 150-LOAD-PRIOR-CHANGES MATCHES A CHANGE TO THE
001800***** READING CURRENTLY UNDER THE BLOODHOUND WALK
001900 01  DEX-CH-EFF-TIME-PARTS
002000                 REDEFINES DEX-CH-EFF-INTERNAL-TIME.
002100     05  DEX-CHT-YYYY            PIC X(04).
002200     05  FILLER                  PIC X(01).
002300     05  DEX-CHT-MM              PIC X(02).
002400     05  FILLER                  PIC X(01).
002500     05  DEX-CHT-DD              PIC X(02).
002600     05  FILLER                  PIC X(01).
002700     05  DEX-CHT-HH              PIC X(02).
002800     05  FILLER                  PIC X(01).
002900     05  DEX-CHT-MIN             PIC X(02).
003000     05  FILLER                  PIC X(01).
003100     05  DEX-CHT-SS              PIC X(02).
003200     05  FILLER                  PIC X(04).
003300
003400 01  DEX-CHANGE-TABLE-ENTRY.
003500     05  DEX-CTE-EFF-INTERNAL-TIME
003600                                 PIC X(23).
003700     05  DEX-CTE-EFF-DISPLAY-TIME
003800                                 PIC X(23).
003900     05  DEX-CTE-OFFSET          PIC S9(02).
004000     05  DEX-CTE-TIMEZONE-NAME   PIC X(32).
004100     05  DEX-CTE-CHANGE-TYPE     PIC X(40).
004200     05  FILLER                  PIC X(20).
