000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEXHOUND.
000300 AUTHOR. R DUBOIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/88.
000600 DATE-COMPILED. 04/09/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STEP 2 OF THE DEXCOM CONVERT JOB - THE "BLOODHOUND"
001300*          PROGRAM.  SORTS THE READINGS WRITTEN BY DEXSPLIT
001400*          DESCENDING BY INTERNAL TIMESTAMP AND WALKS THEM MOST-
001500*          RECENT-TO-OLDEST, COMPARING EACH READING'S INTERNAL
001600*          CLOCK TO ITS DISPLAY CLOCK TO INFER WHEN THE OPERATOR
001700*          CHANGED THE DEVICE'S TIMEZONE, RESET ITS CLOCK, OR
001800*          SWAPPED RECEIVERS.  EVERY READING IS STAMPED WITH THE
001900*          OFFSET/TIMEZONE IN FORCE AT THE TIME IT WAS TAKEN AND
002000*          WRITTEN OUT NORMALIZED; EVERY DETECTED CHANGE IS
002100*          LOGGED BOTH FOR A HUMAN READER AND FOR A DOWNSTREAM
002200*          RUN TO READ BACK IN AS DEXPRIR.
002300*
002400*          WHERE THE PROGRAM CANNOT TELL WHAT TIMEZONE IS IN
002500*          FORCE ON ITS OWN (THE FIRST READING OF THE RUN, OR A
002600*          DETECTED CHANGE), IT PULLS THE NEXT ANSWER OFF THE
002700*          OPERATOR-ANSWERS FILE (DEXANS) IN THE ORDER THE
002800*          QUESTIONS ARISE.  THIS SHOP RUNS BATCH - THE ANSWERS
002900*          ARE KEYED AHEAD OF TIME, NOT TYPED AT A TERMINAL.
003000*
003100******************************************************************
003200         INPUT FILE                -   UT-S-DEXRDW
003300         INPUT FILE (OPTIONAL)     -   UT-S-DEXPRIR
003400         INPUT FILE                -   UT-S-DEXANS
003500         OUTPUT FILE               -   UT-S-DEXOUT
003600         OUTPUT FILE               -   UT-S-DEXLOG
003700         OUTPUT FILE               -   UT-S-DEXCLST
003800         DUMP FILE                 -   SYSOUT
003900******************************************************************
004000*---------------------------------------------------------------*
004100* CHANGE LOG                                                    *
004200*---------------------------------------------------------------*
004300* 040988 RD  ORIGINAL PROGRAM - REQ #DX-0117                    * DX0117  
004400* 042297 RD  BASELINE (FIRST READING) CHANGE WAS BEING WRITTEN  *
004500*            TO DEXCLST WITH A BLANK KEY - EXCLUDED IT, THE     *
004600*            READABLE LOG STILL CARRIES IT AS "(MOST RECENT)"   *
004700*            REQ #DX-0125                                       * DX0125  
004800* 051497 CB  A KNOWN PRIOR CHANGE MATCHING THE CURRENT READING'S*
004900*            INTERNAL TIME WAS BEING RE-DETECTED AS "INFERRED   *
005000*            VIA BLOODHOUND PROTOCOL" BECAUSE THE BASELINE DIFF *
005100*            WASN'T RESET - NOW RESET ON EVERY APPLIED CHANGE   *
005200*            REQ #DX-0129                                       * DX0129  
005300* 062697 RD  SERIAL-NUMBER CHANGE ON A SEVENPLUS DEVICE WAS     *
005400*            FORCING A "CHANGED G4 PLATINUM DEVICE" ENTRY - THE *
005500*            SERIAL-CHANGE TRIGGER NOW CHECKS GENERATION FIRST  *
005600*            REQ #DX-0135                                       * DX0135  
005700* 080797 CB  DST SUFFIX WAS APPENDED EVEN WHEN THE ANSWERS FILE *
005800*            FLAGGED THE SHIFT "N" - REQ #DX-0138                *DX0138  
005900* 112399 RD  Y2K READINESS REVIEW - ALL TIMESTAMPS CARRY A      *
006000*            4-DIGIT YEAR FROM THE DEVICE, NO WINDOWING DONE    *
006100*            BY THIS PROGRAM - SIGNED OFF COMPLIANT             *
006200*            REQ #Y2K-0041                                      * Y2K0041 
006300* 031500 RD  ADDED UPSI-4 FOR THE REDUCED OUTPUT FORMAT ON      *
006400*            DEXOUT - REQ #DX-0161                               *DX0161  
006500* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
006600*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
006700* 090997 CB  DEXRDW NO LONGER FED STRAIGHT INTO THE SORT - AN    *
006800*            INPUT PROCEDURE NOW STRIPS AND VALIDATES DEXSPLIT'S *
006900*            NEW TRAILER RECORD FIRST, ABENDS ON A MISSING       *
007000*            TRAILER OR AN OUT-OF-BALANCE ROW COUNT, THE SAME AS *
007100*            THE SHOP'S OTHER BATCH STEPS - REQ #DX-0145          * DX0145
007200*---------------------------------------------------------------*
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-4 ON STATUS IS DEX-REDUCED-OUTPUT-REQUESTED
008100            OFF STATUS IS DEX-FULL-OUTPUT-REQUESTED
008200     UPSI-5 ON STATUS IS DEX-PRIOR-CHANGES-PRESENT
008300            OFF STATUS IS DEX-PRIOR-CHANGES-ABSENT.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT DEXRDW
009100     ASSIGN TO UT-S-DEXRDW
009200       ORGANIZATION IS LINE SEQUENTIAL
009300       FILE STATUS IS DEXRDW-STATUS.
009400
009500     SELECT DEXSRT2
009600     ASSIGN TO UT-S-DEXSRT2.
009700
009800     SELECT DEXPRIR
009900     ASSIGN TO UT-S-DEXPRIR
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       FILE STATUS IS DEXPRIR-STATUS.
010200
010300     SELECT DEXANS
010400     ASSIGN TO UT-S-DEXANS
010500       ORGANIZATION IS LINE SEQUENTIAL
010600       FILE STATUS IS DEXANS-STATUS.
010700
010800     SELECT DEXOUT
010900     ASSIGN TO UT-S-DEXOUT
011000       ORGANIZATION IS LINE SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300     SELECT DEXLOG
011400     ASSIGN TO UT-S-DEXLOG
011500       ORGANIZATION IS LINE SEQUENTIAL
011600       FILE STATUS IS OFCODE.
011700
011800     SELECT DEXCLST
011900     ASSIGN TO UT-S-DEXCLST
012000       ORGANIZATION IS LINE SEQUENTIAL
012100       FILE STATUS IS OFCODE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200
013300 FD  DEXRDW
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 248 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS DEXRDW-REC.
013900 01  DEXRDW-REC  PIC X(248).
014000
014100****** SORT KEY LINES UP WITH DEX-RW-INTERNAL-TIME IN DEX-READING-
014200****** WORK (DEXREAD COPYBOOK) - IT FOLLOWS THE 36-BYTE ID FIELD
014300 SD  DEXSRT2
014400     RECORDING MODE IS F
014500     DATA RECORD IS DEXSRT2-REC.
014600 01  DEXSRT2-REC.
014700     05  DEXSRT2-ID              PIC X(36).
014800     05  DEXSRT2-KEY             PIC X(23).
014900     05  DEXSRT2-BODY            PIC X(189).
015000
015100 FD  DEXPRIR
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 140 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS DEXPRIR-REC.
015700 01  DEXPRIR-REC  PIC X(140).
015800
015900 FD  DEXANS
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 58 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS DEXANS-REC.
016500 01  DEXANS-REC  PIC X(58).
016600
016700 FD  DEXOUT
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 175 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS DEXOUT-REC.
017300 01  DEXOUT-REC  PIC X(175).
017400
017500 FD  DEXLOG
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 80 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS DEXLOG-REC.
018100 01  DEXLOG-REC  PIC X(80).
018200
018300 FD  DEXCLST
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 140 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS DEXCLST-REC.
018900 01  DEXCLST-REC  PIC X(140).
019000
019100 WORKING-STORAGE SECTION.
019200
019300 01  FILE-STATUS-CODES.
019400     05  DEXRDW-STATUS           PIC X(2).
019500         88  DEXRDW-OK             VALUE "00".
019600         88  DEXRDW-EOF            VALUE "10".
019700     05  DEXPRIR-STATUS          PIC X(2).
019800         88  DEXPRIR-OK            VALUE "00".
019900         88  DEXPRIR-EOF           VALUE "10".
020000     05  DEXANS-STATUS           PIC X(2).
020100         88  DEXANS-OK             VALUE "00".
020200         88  DEXANS-EOF            VALUE "10".
020300     05  OFCODE                  PIC X(2).
020400         88  CODE-WRITE             VALUE SPACES.
020500
020600 COPY DEXREAD.
020700 COPY DEXCHG.
020800 COPY DEXOPANS.
020900
021000***** PRIOR OFFSET CHANGES LOADED FROM DEXPRIR - SEARCHED FOR A
021100***** MATCH TO THE READING CURRENTLY UNDER THE WALK
021200 01  DEX-PRIOR-CHANGE-TABLE.
021300     05  DEX-PCT-ENTRY OCCURS 500 TIMES
021400                 INDEXED BY DEX-PCT-IDX, DEX-PCT-SRCH-IDX.
021500         10  DEX-PCT-EFF-INTERNAL-TIME  PIC X(23).
021600         10  DEX-PCT-EFF-DISPLAY-TIME   PIC X(23).
021700         10  DEX-PCT-OFFSET             PIC S9(02).
021800         10  DEX-PCT-TIMEZONE-NAME      PIC X(32).
021900         10  DEX-PCT-CHANGE-TYPE        PIC X(40).
022000         10  FILLER                     PIC X(20).
022100 01  DEX-PRIOR-CHANGE-COUNT      PIC 9(05) COMP.
022200
022300***** OPERATOR ANSWERS LOADED FROM DEXANS - PULLED IN ORDER AS
022400***** THE WALK RAISES QUESTIONS (BASELINE, THEN EACH FORCED CHG)
022500 01  DEX-ANSWER-TABLE.
022600     05  DEX-ANT-ENTRY OCCURS 500 TIMES
022700                 INDEXED BY DEX-ANT-IDX.
022800         10  DEX-ANT-TIMEZONE-NAME      PIC X(32).
022900         10  DEX-ANT-OFFSET-HOURS       PIC S9(02).
023000         10  DEX-ANT-DST-FLAG           PIC X(01).
023100         10  FILLER                     PIC X(20).
023200 01  DEX-ANSWER-COUNT             PIC 9(05) COMP.
023300 01  DEX-ANSWER-PTR               PIC 9(05) COMP VALUE ZERO.
023400
023500***** ACCUMULATED OFFSET CHANGES, IN THE ORDER DETECTED (WHICH,
023600***** BECAUSE THE WALK IS DESCENDING, IS ALREADY DESCENDING BY
023700***** EFFECTIVE INTERNAL TIME - NO FINAL SORT NEEDED)
023800 01  DEX-ACCUM-CHANGE-TABLE.
023900     05  DEX-ACT-ENTRY OCCURS 2000 TIMES
024000                 INDEXED BY DEX-ACT-IDX.
024100         10  DEX-ACT-EFF-INTERNAL-TIME  PIC X(23).
024200         10  DEX-ACT-EFF-DISPLAY-TIME   PIC X(23).
024300         10  DEX-ACT-OFFSET             PIC S9(02).
024400         10  DEX-ACT-TIMEZONE-NAME      PIC X(32).
024500         10  DEX-ACT-CHANGE-TYPE        PIC X(40).
024600         10  FILLER                     PIC X(20).
024700 01  DEX-ACCUM-CHANGE-COUNT       PIC 9(05) COMP VALUE ZERO.
024800
024900 01  DEX-TZ-CALL-REC.
025000     05  DEX-TZ-FUNCTION         PIC X(01).
025100         88  DEX-TZ-CALC-DIFF        VALUE "D".
025200         88  DEX-TZ-CALC-DST         VALUE "S".
025300         88  DEX-TZ-CALC-DERIVED     VALUE "T".
025400     05  DEX-TZ-INTERNAL-HHMMSS  PIC 9(06).
025500     05  DEX-TZ-INT-PARTS REDEFINES DEX-TZ-INTERNAL-HHMMSS.
025600         10  DEX-TZ-INT-HH           PIC 9(02).
025700         10  DEX-TZ-INT-MM           PIC 9(02).
025800         10  DEX-TZ-INT-SS           PIC 9(02).
025900     05  DEX-TZ-DISPLAY-HHMMSS   PIC 9(06).
026000     05  DEX-TZ-DSP-PARTS REDEFINES DEX-TZ-DISPLAY-HHMMSS.
026100         10  DEX-TZ-DSP-HH           PIC 9(02).
026200         10  DEX-TZ-DSP-MM           PIC 9(02).
026300         10  DEX-TZ-DSP-SS           PIC 9(02).
026400     05  DEX-TZ-DIFF-HOURS       PIC S9(02).
026500     05  DEX-TZ-DISPLAY-MONTH    PIC 9(02).
026600     05  DEX-TZ-BASE-OFFSET      PIC S9(02).
026700     05  DEX-TZ-ADJUSTED-OFFSET  PIC S9(02).
026800     05  DEX-TZ-DISPLAY-TIME-IN  PIC X(19).
026900     05  DEX-TZ-OFFSET-HOURS-IN  PIC S9(02).
027000     05  DEX-TZ-DEVICE-TIME-OUT  PIC X(19).
027100     05  DEX-TZ-OFFSET-TIME-OUT  PIC X(25).
027200     05  DEX-TZ-TRUE-UTC-TIME-OUT
027300                                 PIC X(25).
027400     05  FILLER                  PIC X(10).
027500 01  DEX-TZ-RETURN-CD            PIC S9(04) COMP.
027600
027700 01  DEX-WALK-STATE.
027800     05  DEX-CURRENT-OFFSET      PIC S9(02).
027900     05  DEX-CURRENT-TIMEZONE    PIC X(32).
028000     05  DEX-BASELINE-DIFF-HRS   PIC S9(02).
028100     05  DEX-PRIOR-GENERATION    PIC X(10).
028200     05  DEX-PRIOR-SERIAL        PIC X(10).
028300     05  DEX-FIRST-READING-SW    PIC X(01) VALUE "Y".
028400         88  DEX-FIRST-READING       VALUE "Y".
028500     05  DEX-CHANGE-TYPE-WORK    PIC X(40).
028600     05  DEX-CHANGE-TYPE-LEN     PIC 9(02) COMP.
028700     05  DEX-CHANGE-TYPE-FINAL   PIC X(40).
028800     05  DEX-KNOWN-CHANGE-FOUND  PIC X(01).
028900         88  DEX-KNOWN-CHANGE-WAS-FOUND  VALUE "Y".
029000
029100 01  DEX-OFFSET-EDIT             PIC -9(02).
029200
029300 01  COUNTERS-AND-ACCUMULATORS.
029400     05  DEX-READINGS-PROCESSED  PIC 9(09) COMP.
029500     05  DEX-CHANGES-DETECTED    PIC 9(09) COMP.
029600     05  DEX-ROWS-RELEASED       PIC 9(09) COMP.
029700     05  DEX-EXPECTED-ROW-COUNT  PIC 9(09) COMP.
029800
029900****** RAW DEXRDW RECORD AS READ BY THE SORT'S INPUT PROCEDURE -
030000****** BYTE 1 TELLS A READING ROW (ALWAYS THE "2" OF THE RUN-DATE
030100****** STAMP) FROM DEXSPLIT'S TRAILER ROW (ALWAYS "T") BEFORE THE
030200****** ROW EVER TOUCHES THE SORT - REQ #DX-0145
030300 01  DEX-RDW-BUFFER              PIC X(248).
030400 01  FLAGS-AND-SWITCHES.
030500     05  DEX-RDW-AT-END-SW       PIC X(01) VALUE "N".
030600         88  DEX-RDW-AT-END           VALUE "Y".
030700     05  DEX-RDW-SORT-AT-END-SW  PIC X(01) VALUE "N".
030800         88  DEX-RDW-SORT-AT-END      VALUE "Y".
030900     05  DEX-TRAILER-SEEN-SW     PIC X(01) VALUE "N".
031000         88  DEX-TRAILER-SEEN        VALUE "Y".
031100
031200 COPY ABENDREC.
031300
031400 PROCEDURE DIVISION.
031500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031600     PERFORM 100-SORT-READINGS-DESC THRU 100-EXIT.
031700     PERFORM 150-LOAD-PRIOR-CHANGES THRU 150-EXIT.
031800     PERFORM 160-LOAD-ANSWER-TABLE THRU 160-EXIT.
031900     PERFORM 300-WALK-ALL-READINGS THRU 399-EXIT
032000             UNTIL DEX-RDW-AT-END.
032100     PERFORM 750-WRITE-CHANGE-LOG THRU 750-EXIT.
032200     PERFORM 780-WRITE-CHANGE-LIST THRU 780-EXIT.
032300     PERFORM 999-CLEANUP THRU 999-EXIT.
032400     MOVE +0 TO RETURN-CODE.
032500     GOBACK.
032600
032700 000-HOUSEKEEPING.
032800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032900     DISPLAY "******** BEGIN JOB DEXHOUND ********".
033000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033100     MOVE ZERO TO DEX-PRIOR-CHANGE-COUNT.
033200     MOVE ZERO TO DEX-ANSWER-COUNT.
033300     MOVE ZERO TO DEX-ACCUM-CHANGE-COUNT.
033400     MOVE "Y" TO DEX-FIRST-READING-SW.
033500     OPEN OUTPUT SYSOUT, DEXOUT, DEXLOG, DEXCLST.
033600 000-EXIT.
033700     EXIT.
033800
033900 100-SORT-READINGS-DESC.
034000     MOVE "100-SORT-READINGS-DESC" TO PARA-NAME.
034100****** THE INPUT PROCEDURE (NOT A PLAIN USING) LETS US STRIP AND
034200****** VALIDATE DEXSPLIT'S TRAILER RECORD BEFORE ANY ROW REACHES
034300****** THE SORT - REQ #DX-0145
034400     SORT DEXSRT2
034500         ON DESCENDING KEY DEXSRT2-KEY
034600         INPUT PROCEDURE IS 110-RELEASE-READINGS THRU 110-EXIT
034700         GIVING DEXRDW.
034800
034900     IF NOT DEX-TRAILER-SEEN
035000         MOVE "** INVALID FILE - NO TRAILER REC ON DEXRDW"
035100                                     TO ABEND-REASON
035200         GO TO 1000-ABEND-RTN.
035300
035400     IF DEX-ROWS-RELEASED NOT EQUAL TO DEX-EXPECTED-ROW-COUNT
035500         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
035600                                     TO ABEND-REASON
035700         MOVE ZERO TO EXPECTED-VAL-N
035800         MOVE ZERO TO ACTUAL-VAL-N
035900         MOVE DEX-EXPECTED-ROW-COUNT TO EXPECTED-VAL-N
036000         MOVE DEX-ROWS-RELEASED      TO ACTUAL-VAL-N
036100         WRITE SYSOUT-REC FROM ABEND-REC
036200         DISPLAY "** READINGS RELEASED TO SORT **" DEX-ROWS-RELEASED
036300         DISPLAY "** READINGS EXPECTED PER DEXRDW TRAILER **"
036400                  DEX-EXPECTED-ROW-COUNT
036500         GO TO 1000-ABEND-RTN.
036600     OPEN INPUT DEXRDW.
036700 100-EXIT.
036800     EXIT.
036900
037000 110-RELEASE-READINGS.
037100     MOVE "110-RELEASE-READINGS" TO PARA-NAME.
037200     OPEN INPUT DEXRDW.
037300     PERFORM 115-RELEASE-ONE-READING THRU 115-EXIT
037400             UNTIL DEX-RDW-SORT-AT-END.
037500     CLOSE DEXRDW.
037600 110-EXIT.
037700     EXIT.
037800
037900 115-RELEASE-ONE-READING.
038000     READ DEXRDW INTO DEX-RDW-BUFFER
038100         AT END MOVE "Y" TO DEX-RDW-SORT-AT-END-SW
038200         GO TO 115-EXIT
038300     END-READ.
038400
038500     IF DEX-RDW-BUFFER(1:1) = "T"
038600         MOVE DEX-RDW-BUFFER TO DEX-RDW-TRAILER-REC
038700         MOVE "Y" TO DEX-TRAILER-SEEN-SW
038800         MOVE DEX-RT-ROW-COUNT TO DEX-EXPECTED-ROW-COUNT
038900         GO TO 115-EXIT.
039000
039100     ADD 1 TO DEX-ROWS-RELEASED.
039200     RELEASE DEXSRT2-REC FROM DEX-RDW-BUFFER.
039300 115-EXIT.
039400     EXIT.
039500
039600
039700 150-LOAD-PRIOR-CHANGES.
039800     MOVE "150-LOAD-PRIOR-CHANGES" TO PARA-NAME.
039900     IF DEX-PRIOR-CHANGES-ABSENT
040000         GO TO 150-EXIT.
040100
040200     OPEN INPUT DEXPRIR.
040300     PERFORM 155-READ-ONE-PRIOR-CHG THRU 155-EXIT
040400             UNTIL DEXPRIR-EOF.
040500     CLOSE DEXPRIR.
040600 150-EXIT.
040700     EXIT.
040800
040900 155-READ-ONE-PRIOR-CHG.
041000     READ DEXPRIR INTO DEX-CHANGE-TABLE-ENTRY
041100         AT END SET DEXPRIR-EOF TO TRUE
041200         GO TO 155-EXIT
041300     END-READ.
041400
041500     IF DEX-CTE-EFF-INTERNAL-TIME = SPACES
041600         GO TO 155-EXIT.
041700
041800     ADD 1 TO DEX-PRIOR-CHANGE-COUNT.
041900     SET DEX-PCT-IDX TO DEX-PRIOR-CHANGE-COUNT.
042000     MOVE DEX-CTE-EFF-INTERNAL-TIME
042100             TO DEX-PCT-EFF-INTERNAL-TIME(DEX-PCT-IDX).
042200     MOVE DEX-CTE-EFF-DISPLAY-TIME
042300             TO DEX-PCT-EFF-DISPLAY-TIME(DEX-PCT-IDX).
042400     MOVE DEX-CTE-OFFSET
042500             TO DEX-PCT-OFFSET(DEX-PCT-IDX).
042600     MOVE DEX-CTE-TIMEZONE-NAME
042700             TO DEX-PCT-TIMEZONE-NAME(DEX-PCT-IDX).
042800     MOVE DEX-CTE-CHANGE-TYPE
042900             TO DEX-PCT-CHANGE-TYPE(DEX-PCT-IDX).
043000 155-EXIT.
043100     EXIT.
043200
043300 160-LOAD-ANSWER-TABLE.
043400     MOVE "160-LOAD-ANSWER-TABLE" TO PARA-NAME.
043500     OPEN INPUT DEXANS.
043600     PERFORM 165-READ-ONE-ANSWER THRU 165-EXIT
043700             UNTIL DEXANS-EOF.
043800     CLOSE DEXANS.
043900 160-EXIT.
044000     EXIT.
044100
044200 165-READ-ONE-ANSWER.
044300     READ DEXANS INTO DEX-ANSWER-REC
044400         AT END SET DEXANS-EOF TO TRUE
044500         GO TO 165-EXIT
044600     END-READ.
044700
044800     ADD 1 TO DEX-ANSWER-COUNT.
044900     SET DEX-ANT-IDX TO DEX-ANSWER-COUNT.
045000     MOVE DEX-ANS-TIMEZONE-NAME
045100             TO DEX-ANT-TIMEZONE-NAME(DEX-ANT-IDX).
045200     MOVE DEX-ANS-OFFSET-HOURS
045300             TO DEX-ANT-OFFSET-HOURS(DEX-ANT-IDX).
045400     MOVE DEX-ANS-DST-FLAG
045500             TO DEX-ANT-DST-FLAG(DEX-ANT-IDX).
045600 165-EXIT.
045700     EXIT.
045800
045900 300-WALK-ALL-READINGS.
046000     MOVE "300-WALK-ALL-READINGS" TO PARA-NAME.
046100     READ DEXRDW INTO DEX-READING-WORK
046200         AT END MOVE "Y" TO DEX-RDW-AT-END-SW
046300         GO TO 399-EXIT
046400     END-READ.
046500
046600     ADD 1 TO DEX-READINGS-PROCESSED.
046700     PERFORM 400-BLOODHOUND-WALK THRU 499-EXIT.
046800     PERFORM 500-COMPUTE-DERIVED-TIMES THRU 500-EXIT.
046900     PERFORM 700-WRITE-NORMALIZED THRU 700-EXIT.
047000 399-EXIT.
047100     EXIT.
047200
047300 400-BLOODHOUND-WALK.
047400     MOVE "400-BLOODHOUND-WALK" TO PARA-NAME.
047500
047600***** THE INTERNAL-TIME-OF-DAY COMES FROM THE INTERNAL TIMESTAMP,
047700***** NOT THE DISPLAY ONE - PICK IT APART DIRECTLY, THE DISPLAY
047800***** BREAKDOWN (DEX-DTP-*) ONLY REDEFINES DEX-RW-DISPLAY-TIME
047900     MOVE DEX-RW-INTERNAL-TIME(12:2) TO DEX-TZ-INT-HH.
048000     MOVE DEX-RW-INTERNAL-TIME(15:2) TO DEX-TZ-INT-MM.
048100     MOVE DEX-RW-INTERNAL-TIME(18:2) TO DEX-TZ-INT-SS.
048200     MOVE DEX-DTP-HH  TO DEX-TZ-DSP-HH.
048300     MOVE DEX-DTP-MIN TO DEX-TZ-DSP-MM.
048400     MOVE DEX-DTP-SS  TO DEX-TZ-DSP-SS.
048500     SET DEX-TZ-CALC-DIFF TO TRUE.
048600     CALL "DEXTZOFF" USING DEX-TZ-CALL-REC, DEX-TZ-RETURN-CD.
048700
048800     IF DEX-FIRST-READING
048900         PERFORM 410-ESTABLISH-BASELINE THRU 410-EXIT
049000         GO TO 499-EXIT.
049100
049200     PERFORM 420-CHECK-KNOWN-CHANGE THRU 429-EXIT.
049300     IF DEX-KNOWN-CHANGE-WAS-FOUND
049400         GO TO 499-EXIT.
049500
049600     IF DEX-RW-GENERATION = "G4Platinum"
049700        AND DEX-RW-SERIAL NOT = DEX-PRIOR-SERIAL
049800         MOVE "changed G4 Platinum device" TO DEX-CHANGE-TYPE-WORK
049900         MOVE 26 TO DEX-CHANGE-TYPE-LEN
050000         PERFORM 460-FORCE-NEW-CHANGE THRU 460-EXIT
050100         GO TO 499-EXIT.
050200
050300     IF DEX-RW-GENERATION NOT = DEX-PRIOR-GENERATION
050400         MOVE "changed to Seven Plus device" TO DEX-CHANGE-TYPE-WORK
050500         MOVE 29 TO DEX-CHANGE-TYPE-LEN
050600         PERFORM 460-FORCE-NEW-CHANGE THRU 460-EXIT
050700         GO TO 499-EXIT.
050800
050900     IF DEX-TZ-DIFF-HOURS NOT = DEX-BASELINE-DIFF-HRS
051000         MOVE "inferred via bloodhound protocol"
051100                 TO DEX-CHANGE-TYPE-WORK
051200         MOVE 33 TO DEX-CHANGE-TYPE-LEN
051300         PERFORM 460-FORCE-NEW-CHANGE THRU 460-EXIT
051400         GO TO 499-EXIT.
051500 499-EXIT.
051600     EXIT.
051700
051800 410-ESTABLISH-BASELINE.
051900     MOVE "410-ESTABLISH-BASELINE" TO PARA-NAME.
052000     ADD 1 TO DEX-ANSWER-PTR.
052100     SET DEX-ANT-IDX TO DEX-ANSWER-PTR.
052200     MOVE DEX-ANT-TIMEZONE-NAME(DEX-ANT-IDX) TO
052300             DEX-CURRENT-TIMEZONE.
052400     MOVE DEX-ANT-OFFSET-HOURS(DEX-ANT-IDX) TO
052500             DEX-CURRENT-OFFSET.
052600     MOVE DEX-TZ-DIFF-HOURS TO DEX-BASELINE-DIFF-HRS.
052700
052800     ADD 1 TO DEX-ACCUM-CHANGE-COUNT.
052900     SET DEX-ACT-IDX TO DEX-ACCUM-CHANGE-COUNT.
053000     MOVE SPACES TO DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX).
053100     MOVE SPACES TO DEX-ACT-EFF-DISPLAY-TIME(DEX-ACT-IDX).
053200     MOVE DEX-CURRENT-OFFSET TO DEX-ACT-OFFSET(DEX-ACT-IDX).
053300     MOVE DEX-CURRENT-TIMEZONE
053400             TO DEX-ACT-TIMEZONE-NAME(DEX-ACT-IDX).
053500     MOVE "input by user" TO DEX-ACT-CHANGE-TYPE(DEX-ACT-IDX).
053600     ADD 1 TO DEX-CHANGES-DETECTED.
053700
053800     MOVE DEX-RW-GENERATION TO DEX-PRIOR-GENERATION.
053900     MOVE DEX-RW-SERIAL     TO DEX-PRIOR-SERIAL.
054000     MOVE "N" TO DEX-FIRST-READING-SW.
054100 410-EXIT.
054200     EXIT.
054300
054400 420-CHECK-KNOWN-CHANGE.
054500     MOVE "420-CHECK-KNOWN-CHANGE" TO PARA-NAME.
054600     MOVE "N" TO DEX-KNOWN-CHANGE-FOUND.
054700     IF DEX-PRIOR-CHANGE-COUNT = ZERO
054800         GO TO 429-EXIT.
054900
055000     SET DEX-PCT-SRCH-IDX TO 1.
055100     SEARCH DEX-PCT-ENTRY VARYING DEX-PCT-SRCH-IDX
055200         AT END GO TO 429-EXIT
055300         WHEN DEX-PCT-EFF-INTERNAL-TIME(DEX-PCT-SRCH-IDX)
055400                 = DEX-RW-INTERNAL-TIME
055500             PERFORM 450-APPLY-KNOWN-CHANGE THRU 450-EXIT
055600             MOVE "Y" TO DEX-KNOWN-CHANGE-FOUND
055700     END-SEARCH.
055800 429-EXIT.
055900     EXIT.
056000
056100 450-APPLY-KNOWN-CHANGE.
056200     MOVE "450-APPLY-KNOWN-CHANGE" TO PARA-NAME.
056300     MOVE DEX-PCT-TIMEZONE-NAME(DEX-PCT-SRCH-IDX)
056400             TO DEX-CURRENT-TIMEZONE.
056500     MOVE DEX-PCT-OFFSET(DEX-PCT-SRCH-IDX)
056600             TO DEX-CURRENT-OFFSET.
056700     MOVE DEX-TZ-DIFF-HOURS TO DEX-BASELINE-DIFF-HRS.
056800
056900     ADD 1 TO DEX-ACCUM-CHANGE-COUNT.
057000     SET DEX-ACT-IDX TO DEX-ACCUM-CHANGE-COUNT.
057100     MOVE DEX-PCT-EFF-INTERNAL-TIME(DEX-PCT-SRCH-IDX)
057200             TO DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX).
057300     MOVE DEX-PCT-EFF-DISPLAY-TIME(DEX-PCT-SRCH-IDX)
057400             TO DEX-ACT-EFF-DISPLAY-TIME(DEX-ACT-IDX).
057500     MOVE DEX-PCT-OFFSET(DEX-PCT-SRCH-IDX)
057600             TO DEX-ACT-OFFSET(DEX-ACT-IDX).
057700     MOVE DEX-PCT-TIMEZONE-NAME(DEX-PCT-SRCH-IDX)
057800             TO DEX-ACT-TIMEZONE-NAME(DEX-ACT-IDX).
057900     MOVE DEX-PCT-CHANGE-TYPE(DEX-PCT-SRCH-IDX)
058000             TO DEX-ACT-CHANGE-TYPE(DEX-ACT-IDX).
058100     ADD 1 TO DEX-CHANGES-DETECTED.
058200
058300     MOVE DEX-RW-GENERATION TO DEX-PRIOR-GENERATION.
058400     MOVE DEX-RW-SERIAL     TO DEX-PRIOR-SERIAL.
058500 450-EXIT.
058600     EXIT.
058700
058800 460-FORCE-NEW-CHANGE.
058900     MOVE "460-FORCE-NEW-CHANGE" TO PARA-NAME.
059000     ADD 1 TO DEX-ANSWER-PTR.
059100     SET DEX-ANT-IDX TO DEX-ANSWER-PTR.
059200     MOVE DEX-ANT-OFFSET-HOURS(DEX-ANT-IDX) TO DEX-TZ-BASE-OFFSET.
059300     MOVE DEX-DTP-MM TO DEX-TZ-DISPLAY-MONTH.
059400
059500     IF DEX-ANT-DST-FLAG(DEX-ANT-IDX) = "Y"
059600         SET DEX-TZ-CALC-DST TO TRUE
059700         CALL "DEXTZOFF" USING DEX-TZ-CALL-REC, DEX-TZ-RETURN-CD
059800         MOVE DEX-TZ-ADJUSTED-OFFSET TO DEX-CURRENT-OFFSET
059900         MOVE SPACES TO DEX-CHANGE-TYPE-FINAL
060000         STRING DEX-CHANGE-TYPE-WORK(1:DEX-CHANGE-TYPE-LEN)
060100                 DELIMITED BY SIZE
060200                "; shift to/from DST"   DELIMITED BY SIZE
060300             INTO DEX-CHANGE-TYPE-FINAL
060400         MOVE DEX-CHANGE-TYPE-FINAL TO DEX-CHANGE-TYPE-WORK
060500     ELSE
060600         MOVE DEX-TZ-BASE-OFFSET TO DEX-CURRENT-OFFSET.
060700
060800     MOVE DEX-ANT-TIMEZONE-NAME(DEX-ANT-IDX) TO
060900             DEX-CURRENT-TIMEZONE.
061000     MOVE DEX-TZ-DIFF-HOURS TO DEX-BASELINE-DIFF-HRS.
061100
061200     ADD 1 TO DEX-ACCUM-CHANGE-COUNT.
061300     SET DEX-ACT-IDX TO DEX-ACCUM-CHANGE-COUNT.
061400     MOVE DEX-RW-INTERNAL-TIME TO DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX).
061500     MOVE DEX-RW-DISPLAY-TIME TO DEX-ACT-EFF-DISPLAY-TIME(DEX-ACT-IDX).
061600     MOVE DEX-CURRENT-OFFSET TO DEX-ACT-OFFSET(DEX-ACT-IDX).
061700     MOVE DEX-CURRENT-TIMEZONE
061800             TO DEX-ACT-TIMEZONE-NAME(DEX-ACT-IDX).
061900     MOVE DEX-CHANGE-TYPE-WORK
062000             TO DEX-ACT-CHANGE-TYPE(DEX-ACT-IDX).
062100     ADD 1 TO DEX-CHANGES-DETECTED.
062200
062300     MOVE DEX-RW-GENERATION TO DEX-PRIOR-GENERATION.
062400     MOVE DEX-RW-SERIAL     TO DEX-PRIOR-SERIAL.
062500 460-EXIT.
062600     EXIT.
062700
062800 500-COMPUTE-DERIVED-TIMES.
062900     MOVE "500-COMPUTE-DERIVED-TIMES" TO PARA-NAME.
063000     MOVE DEX-RW-DISPLAY-TIME TO DEX-TZ-DISPLAY-TIME-IN.
063100     MOVE DEX-CURRENT-OFFSET  TO DEX-TZ-OFFSET-HOURS-IN.
063200     SET DEX-TZ-CALC-DERIVED TO TRUE.
063300     CALL "DEXTZOFF" USING DEX-TZ-CALL-REC, DEX-TZ-RETURN-CD.
063400
063500     MOVE DEX-CURRENT-OFFSET   TO DEX-RW-OFFSET-HOURS.
063600     MOVE DEX-CURRENT-TIMEZONE TO DEX-RW-TIMEZONE-NAME.
063700     MOVE DEX-TZ-DEVICE-TIME-OUT   TO DEX-RW-DEVICE-TIME.
063800     MOVE DEX-TZ-OFFSET-TIME-OUT   TO DEX-RW-OFFSET-TIME.
063900     MOVE DEX-TZ-TRUE-UTC-TIME-OUT TO DEX-RW-TRUE-UTC-TIME.
064000 500-EXIT.
064100     EXIT.
064200
064300 700-WRITE-NORMALIZED.
064400     MOVE "700-WRITE-NORMALIZED" TO PARA-NAME.
064500     MOVE SPACES TO DEX-NORMALIZED-OUT-FULL.
064600     MOVE DEX-RW-ID             TO DEX-NO-ID.
064700     MOVE DEX-RW-DEVICE-TIME    TO DEX-NO-DEVICE-TIME.
064800     MOVE DEX-RW-OFFSET-TIME    TO DEX-NO-OFFSET-TIME.
064900     MOVE DEX-RW-TIMEZONE-NAME  TO DEX-NO-TIMEZONE-NAME.
065000     MOVE DEX-RW-TRUE-UTC-TIME  TO DEX-NO-TRUE-UTC-TIME.
065100     MOVE DEX-RW-READING-TYPE   TO DEX-NO-READING-TYPE.
065200     MOVE DEX-RW-SUBTYPE        TO DEX-NO-SUBTYPE.
065300     MOVE DEX-RW-NORM-VALUE     TO DEX-NO-VALUE.
065400
065500     IF DEX-REDUCED-OUTPUT-REQUESTED
065600         WRITE DEXOUT-REC FROM DEX-NORMALIZED-OUT-REDUCED
065700     ELSE
065800         WRITE DEXOUT-REC FROM DEX-NORMALIZED-OUT-FULL.
065900 700-EXIT.
066000     EXIT.
066100
066200 750-WRITE-CHANGE-LOG.
066300     MOVE "750-WRITE-CHANGE-LOG" TO PARA-NAME.
066400     IF DEX-ACCUM-CHANGE-COUNT = ZERO
066500         GO TO 750-EXIT.
066600
066700     SET DEX-ACT-IDX TO 1.
066800     PERFORM 755-WRITE-ONE-LOG-ENTRY THRU 755-EXIT
066900             VARYING DEX-ACT-IDX FROM 1 BY 1
067000             UNTIL DEX-ACT-IDX > DEX-ACCUM-CHANGE-COUNT.
067100 750-EXIT.
067200     EXIT.
067300
067400 755-WRITE-ONE-LOG-ENTRY.
067500     IF DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX) = SPACES
067600         MOVE "OFFSET CHANGE EFFECTIVE: (MOST RECENT)"
067700                 TO DEXLOG-REC
067800     ELSE
067900         STRING "OFFSET CHANGE EFFECTIVE: "
068000                 DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX)
068100             DELIMITED BY SIZE INTO DEXLOG-REC.
068200     WRITE DEXLOG-REC.
068300
068400     STRING "  DISPLAY TIME  : "
068500             DEX-ACT-EFF-DISPLAY-TIME(DEX-ACT-IDX)
068600         DELIMITED BY SIZE INTO DEXLOG-REC.
068700     WRITE DEXLOG-REC.
068800
068900     MOVE DEX-ACT-OFFSET(DEX-ACT-IDX) TO DEX-OFFSET-EDIT.
069000     STRING "  OFFSET        : " DEX-OFFSET-EDIT
069100         DELIMITED BY SIZE INTO DEXLOG-REC.
069200     WRITE DEXLOG-REC.
069300
069400     STRING "  TIMEZONE      : "
069500             DEX-ACT-TIMEZONE-NAME(DEX-ACT-IDX)
069600         DELIMITED BY SIZE INTO DEXLOG-REC.
069700     WRITE DEXLOG-REC.
069800
069900     STRING "  CHANGE TYPE   : "
070000             DEX-ACT-CHANGE-TYPE(DEX-ACT-IDX)
070100         DELIMITED BY SIZE INTO DEXLOG-REC.
070200     WRITE DEXLOG-REC.
070300
070400     MOVE SPACES TO DEXLOG-REC.
070500     WRITE DEXLOG-REC.
070600 755-EXIT.
070700     EXIT.
070800
070900 780-WRITE-CHANGE-LIST.
071000     MOVE "780-WRITE-CHANGE-LIST" TO PARA-NAME.
071100     IF DEX-ACCUM-CHANGE-COUNT = ZERO
071200         GO TO 780-EXIT.
071300
071400     PERFORM 785-WRITE-ONE-CLIST-ENTRY THRU 785-EXIT
071500             VARYING DEX-ACT-IDX FROM 1 BY 1
071600             UNTIL DEX-ACT-IDX > DEX-ACCUM-CHANGE-COUNT.
071700 780-EXIT.
071800     EXIT.
071900
072000 785-WRITE-ONE-CLIST-ENTRY.
072100***** THE BASELINE ENTRY (BLANK EFFECTIVE TIME) IS OMITTED FROM
072200***** THE MACHINE-READABLE LIST - IT DOESN'T APPLY FROM A FIXED
072300***** POINT, IT APPLIES BACKWARD FROM THE MOST RECENT READING
072400     IF DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX) = SPACES
072500         GO TO 785-EXIT.
072600
072700     MOVE DEX-ACT-OFFSET(DEX-ACT-IDX) TO DEX-OFFSET-EDIT.
072800     STRING DEX-ACT-EFF-INTERNAL-TIME(DEX-ACT-IDX) DELIMITED BY SIZE
072900            ","                                     DELIMITED BY SIZE
073000            DEX-ACT-EFF-DISPLAY-TIME(DEX-ACT-IDX)  DELIMITED BY SIZE
073100            ","                                     DELIMITED BY SIZE
073200            DEX-OFFSET-EDIT                         DELIMITED BY SIZE
073300            ","                                     DELIMITED BY SIZE
073400            DEX-ACT-TIMEZONE-NAME(DEX-ACT-IDX)     DELIMITED BY SIZE
073500            ","                                     DELIMITED BY SIZE
073600            DEX-ACT-CHANGE-TYPE(DEX-ACT-IDX)       DELIMITED BY SIZE
073700         INTO DEXCLST-REC.
073800     WRITE DEXCLST-REC.
073900 785-EXIT.
074000     EXIT.
074100
074200 999-CLEANUP.
074300     MOVE "999-CLEANUP" TO PARA-NAME.
074400     CLOSE DEXRDW, DEXOUT, DEXLOG, DEXCLST.
074500     DISPLAY "** READINGS PROCESSED **" DEX-READINGS-PROCESSED.
074600     DISPLAY "** OFFSET CHANGES DETECTED **" DEX-CHANGES-DETECTED.
074700     CLOSE SYSOUT.
074800     DISPLAY "******** NORMAL END OF JOB DEXHOUND ********".
074900 999-EXIT.
075000     EXIT.
075100
075200 1000-ABEND-RTN.
075300     WRITE SYSOUT-REC FROM ABEND-REC.
075400     CLOSE SYSOUT, DEXRDW, DEXOUT, DEXLOG, DEXCLST.
075500     DISPLAY "*** ABNORMAL END OF JOB - DEXHOUND ***" UPON
075600             CONSOLE.
075700     DIVIDE ZERO-VAL INTO ONE-VAL.
075800
