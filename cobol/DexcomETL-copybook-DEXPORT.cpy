000100******************************************************************
000200*    DEXPORT   -   DEVICE EXPORT ROW, ONE DATA ROW OF A DEXCOM
000300*    DEVICE EXPORT FILE, AFTER UNSTRING OF THE TAB-DELIMITED
000400*    INPUT LINE.  THIRTEEN COLUMNS PER THE EXPORT FILE LAYOUT.
000500*    COLUMN 1/2 ARE BLANKED BY DEXTAG ONCE THE SERIAL NUMBER HAS
000600*    BEEN CAPTURED (SEE 300-READ-AND-TAG-FILE).
000700******************************************************************
000800 01  DEX-EXPORT-ROW.
000900     05  DEX-PATIENT-INFO-FIELD  PIC X(24).
001000         88  DEX-SERIAL-NBR-ROW    VALUE "SerialNumber".
001100     05  DEX-PATIENT-INFO-VALUE  PIC X(24).
001200     05  DEX-GLUCOSE-INTERNAL-TIME
001300                                 PIC X(23).
001400     05  DEX-GLUCOSE-DISPLAY-TIME
001500                                 PIC X(23).
001600     05  DEX-GLUCOSE-VALUE       PIC X(05).
001700     05  DEX-METER-INTERNAL-TIME PIC X(23).
001800     05  DEX-METER-DISPLAY-TIME  PIC X(23).
001900     05  DEX-METER-VALUE         PIC X(05).
002000     05  DEX-EVENT-LOG-INT-TIME  PIC X(23).
002100     05  DEX-EVENT-LOG-DSP-TIME  PIC X(23).
002200     05  DEX-EVENT-TIME          PIC X(23).
002300     05  DEX-EVENT-TYPE          PIC X(16).
002400     05  DEX-EVENT-DESCRIPTION   PIC X(40).
002500     05  FILLER                  PIC X(20).
002600
002700***** ALTERNATE VIEW OF THE SENSOR INTERNAL TIMESTAMP, BROKEN
002800***** INTO ITS DATE/TIME PARTS FOR THE GENERATION-CHANGE AND
002900***** FRACTIONAL-SECONDS-SUFFIX EDITS
003000 01  DEX-INTERNAL-TIME-PARTS REDEFINES DEX-GLUCOSE-INTERNAL-TIME.
003100     05  DEX-IT-YYYY             PIC X(04).
003200     05  FILLER                  PIC X(01).
003300     05  DEX-IT-MM               PIC X(02).
003400     05  FILLER                  PIC X(01).
003500     05  DEX-IT-DD               PIC X(02).
003600     05  FILLER                  PIC X(01).
003700     05  DEX-IT-HH               PIC X(02).
003800     05  FILLER                  PIC X(01).
003900     05  DEX-IT-MIN              PIC X(02).
004000     05  FILLER                  PIC X(01).
004100     05  DEX-IT-SS               PIC X(02).
004200     05  DEX-IT-FRACTION         PIC X(04).
004300
004400***** SAME BREAKDOWN FOR THE DISPLAY-CLOCK TIMESTAMP
004500 01  DEX-DISPLAY-TIME-PARTS REDEFINES DEX-GLUCOSE-DISPLAY-TIME.
004600     05  DEX-DT-YYYY             PIC X(04).
004700     05  FILLER                  PIC X(01).
004800     05  DEX-DT-MM               PIC X(02).
004900     05  FILLER                  PIC X(01).
005000     05  DEX-DT-DD               PIC X(02).
005100     05  FILLER                  PIC X(01).
005200     05  DEX-DT-HH               PIC X(02).
005300     05  FILLER                  PIC X(01).
005400     05  DEX-DT-MIN              PIC X(02).
005500     05  FILLER                  PIC X(01).
005600     05  DEX-DT-SS               PIC X(02).
005700     05  DEX-DT-FRACTION         PIC X(04).
