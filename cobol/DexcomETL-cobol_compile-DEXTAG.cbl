000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEXTAG.
000300 AUTHOR. R DUBOIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/10/88.
000600 DATE-COMPILED. 03/10/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE DEXCOM MERGE JOB.  IT
001300*          VALIDATES THE HEADER OF EACH DEVICE EXPORT FILE,
001400*          CAPTURES THE EXPORTING DEVICE'S SERIAL NUMBER,
001500*          CLASSIFIES THE DEVICE GENERATION, BLANKS THE
001600*          METADATA COLUMNS, AND WRITES EVERY SURVIVING ROW,
001700*          TAGGED, TO A WORK FILE FOR DEXMRG TO SORT AND
001800*          DEDUPLICATE.
001900*
002000*          A FILE WHOSE HEADER DOES NOT MATCH THE EXPECTED
002100*          13-COLUMN LAYOUT IS NOT A DEXCOM FILE - SKIP IT AND
002200*          KEEP GOING, DO NOT ABEND.
002300*
002400******************************************************************
002500         INPUT FILE 1            -   UT-S-DEXIN1
002600         INPUT FILE 2            -   UT-S-DEXIN2
002700         OUTPUT FILE PRODUCED    -   UT-S-DEXWORK
002800         DUMP FILE               -   SYSOUT
002900******************************************************************
003000*---------------------------------------------------------------*
003100* CHANGE LOG                                                    *
003200*---------------------------------------------------------------*
003300* 031088 RD  ORIGINAL PROGRAM - REQ #DX-0114                    * DX0114
003400* 032597 RD  HEADER COMPARE WAS CASE SENSITIVE ONLY ON COLUMN   *
003500*            ONE - NOW CHECKS ALL 13, PER DATA-ENTRY GROUP      *
003600*            REQ #DX-0119                                       * DX0119  
003700* 041497 CB  A ZERO-LENGTH DEXIN2 WAS FALLING THROUGH THE       *
003800*            HEADER READ AS "AT END" AND WAS TREATED AS A       *
003900*            HEADER MISMATCH INSTEAD OF A MISSING FILE - BOTH   *
004000*            NOW LOG THE SAME SKIP WARNING - REQ #DX-0126       * DX0126  
004100* 060397 RD  ADDED THE REREAD (FIRST PASS / SECOND PASS) SO     *
004200*            THE SERIAL NUMBER AND GENERATION ARE KNOWN BEFORE  *
004300*            ANY ROW IS WRITTEN, EVEN WHEN THE SERIALNUMBER     *
004400*            ROW ISN'T THE FIRST DATA ROW                       *
004500* 081897 CB  UPSI-0/UPSI-1 ADDED SO OPERATIONS CAN TURN THE     *
004600*            SERIAL/GENERATION COLUMNS ON WITHOUT A RECOMPILE   *
004700*            REQ #DX-0141                                       * DX0141
004800* 090297 RD  DEXWORK NOW ENDS WITH A TRAILER RECORD CARRYING     *
004900*            THE TOTAL ROWS WRITTEN, THE SHOP'S STANDARD         *
005000*            TRAILER/BALANCE CONTROL - REQ #DX-0145               * DX0145
005100* 112399 RD  Y2K READINESS REVIEW - ALL INTERNAL/DISPLAY        *
005200*            TIMESTAMPS CARRY A 4-DIGIT YEAR AS SUPPLIED BY     *
005300*            THE DEVICE - NO 2-DIGIT WINDOWING IN THIS PROGRAM  *
005400*            SIGNED OFF AS COMPLIANT - REQ #Y2K-0041            * Y2K0041 
005500* 030200 CB  A TRAILING BLANK LINE AT END OF FILE WAS BEING     *
005600*            READ AND UNSTRUNG AS A DATA ROW - NOW SKIPPED IF   *
005700*            THE WHOLE LINE IS SPACES - REQ #DX-0164            * DX0164  
005800* 091503 RD  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
005900*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
006000*---------------------------------------------------------------*
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DEX-DIGIT-CLASS IS "0" THRU "9"
006900     UPSI-0 ON STATUS IS DEX-SERIAL-COL-REQUESTED
007000            OFF STATUS IS DEX-SERIAL-COL-NOT-REQUESTED
007100     UPSI-1 ON STATUS IS DEX-GENERATION-COL-REQUESTED
007200            OFF STATUS IS DEX-GENERATION-COL-NOT-REQUESTED.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT DEXIN1
008000     ASSIGN TO UT-S-DEXIN1
008100       ORGANIZATION IS LINE SEQUENTIAL
008200       FILE STATUS IS DEXIN1-STATUS.
008300
008400     SELECT DEXIN2
008500     ASSIGN TO UT-S-DEXIN2
008600       ORGANIZATION IS LINE SEQUENTIAL
008700       FILE STATUS IS DEXIN2-STATUS.
008800
008900     SELECT DEXWORK
009000     ASSIGN TO UT-S-DEXWORK
009100       ORGANIZATION IS LINE SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** RAW LINE OF DEVICE EXPORT FILE 1, TAB-DELIMITED
010500 FD  DEXIN1
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 300 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS DEXIN1-LINE.
011100 01  DEXIN1-LINE  PIC X(300).
011200
011300****** RAW LINE OF DEVICE EXPORT FILE 2, TAB-DELIMITED
011400 FD  DEXIN2
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 300 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS DEXIN2-LINE.
012000 01  DEXIN2-LINE  PIC X(300).
012100
012200****** TAGGED, UNSORTED, UNDEDUPED WORK FILE - FULL COLUMN SET
012300 FD  DEXWORK
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 315 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS DEXWORK-REC.
012900 01  DEXWORK-REC  PIC X(315).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  DEXIN1-STATUS           PIC X(2).
013500         88  DEXIN1-OK             VALUE "00".
013600         88  DEXIN1-EOF            VALUE "10".
013700     05  DEXIN2-STATUS           PIC X(2).
013800         88  DEXIN2-OK             VALUE "00".
013900         88  DEXIN2-EOF            VALUE "10".
014000     05  OFCODE                  PIC X(2).
014100         88  CODE-WRITE             VALUE SPACES.
014200
014300 COPY DEXPORT.
014400
014500 COPY DEXTERSE.
014600
014700****** RAW TAB-DELIMITED LINE, HOLDS EITHER FILE'S CURRENT
014800****** RECORD LONG ENOUGH TO BE UNSTRUNG INTO DEX-EXPORT-ROW
014900 01  DEX-RAW-LINE-IN             PIC X(300).
015000
015100 01  DEX-EXPECTED-HEADER.
015200     05  FILLER  PIC X(24) VALUE "PtInfoField".
015300     05  FILLER  PIC X(24) VALUE "PtInfoValue".
015400     05  FILLER  PIC X(23) VALUE "GlucoseInternalTime".
015500     05  FILLER  PIC X(23) VALUE "GlucoseDisplayTime".
015600     05  FILLER  PIC X(05) VALUE "GlucV".
015700     05  FILLER  PIC X(23) VALUE "MeterInternalTime".
015800     05  FILLER  PIC X(23) VALUE "MeterDisplayTime".
015900     05  FILLER  PIC X(05) VALUE "MtrV".
016000     05  FILLER  PIC X(23) VALUE "EventLogInternalTime".
016100     05  FILLER  PIC X(23) VALUE "EventLogDisplayTime".
016200     05  FILLER  PIC X(23) VALUE "EventTime".
016300     05  FILLER  PIC X(16) VALUE "EventType".
016400     05  FILLER  PIC X(40) VALUE "EventDescription".
016500
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  DEX-ROWS-READ-THIS-FILE     PIC 9(07) COMP.
016800     05  DEX-ROWS-WRTN-THIS-FILE     PIC 9(07) COMP.
016900     05  DEX-TOTAL-ROWS-WRITTEN      PIC 9(09) COMP.
017000     05  DEX-FILES-SKIPPED           PIC 9(03) COMP.
017100
017200 01  MISC-WS-FLDS.
017300     05  DEX-CURRENT-FILE-NBR    PIC 9(01) COMP.
017400         88  DEX-PROCESSING-FILE-1    VALUE 1.
017500         88  DEX-PROCESSING-FILE-2    VALUE 2.
017600     05  DEX-FILE-SERIAL         PIC X(24).
017700     05  DEX-FILE-GENERATION     PIC X(10).
017800     05  DEX-APPEND-GEN-SW       PIC X(01) VALUE "N".
017900         88  DEX-APPEND-GENERATION    VALUE "Y".
018000     05  DEX-APPEND-SER-SW       PIC X(01) VALUE "N".
018100         88  DEX-APPEND-SERIAL        VALUE "Y".
018200
018300 01  FLAGS-AND-SWITCHES.
018400     05  DEX-FILE-AT-END-SW      PIC X(01) VALUE "N".
018500         88  DEX-FILE-AT-END          VALUE "Y".
018600     05  DEX-HEADER-VALID-SW     PIC X(01) VALUE "N".
018700         88  DEX-HEADER-VALID          VALUE "Y".
018800
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT.
019400     PERFORM 999-CLEANUP THRU 999-EXIT.
019500     MOVE +0 TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB DEXTAG ********".
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020200     MOVE "N" TO DEX-APPEND-GEN-SW.
020300     MOVE "N" TO DEX-APPEND-SER-SW.
020400     IF DEX-GENERATION-COL-REQUESTED OR DEX-SERIAL-COL-REQUESTED
020500         MOVE "Y" TO DEX-APPEND-GEN-SW.
020600     IF DEX-SERIAL-COL-REQUESTED
020700         MOVE "Y" TO DEX-APPEND-SER-SW.
020800     OPEN OUTPUT SYSOUT, DEXWORK.
020900 000-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     MOVE 1 TO DEX-CURRENT-FILE-NBR.
021500     PERFORM 200-PROCESS-ONE-FILE THRU 200-EXIT.
021600     MOVE 2 TO DEX-CURRENT-FILE-NBR.
021700     PERFORM 200-PROCESS-ONE-FILE THRU 200-EXIT.
021800
021900     IF DEX-TOTAL-ROWS-WRITTEN = ZERO
022000         DISPLAY "** NO DEXCOM DEVICE EXPORT FILES FOUND **"
022100         DISPLAY "** DEXTAG ENDING WITH NOTHING TO MERGE **".
022200 100-EXIT.
022300     EXIT.
022400
022500 200-PROCESS-ONE-FILE.
022600     MOVE "200-PROCESS-ONE-FILE" TO PARA-NAME.
022700     MOVE ZERO TO DEX-ROWS-READ-THIS-FILE.
022800     MOVE ZERO TO DEX-ROWS-WRTN-THIS-FILE.
022900     MOVE SPACES TO DEX-FILE-SERIAL.
023000     MOVE SPACES TO DEX-FILE-GENERATION.
023100     MOVE "N" TO DEX-FILE-AT-END-SW.
023200
023300     PERFORM 210-OPEN-CURRENT-FILE THRU 210-EXIT.
023400     PERFORM 220-READ-HEADER-LINE THRU 220-EXIT.
023500
023600     IF NOT DEX-HEADER-VALID
023700         PERFORM 230-SKIP-FILE THRU 230-EXIT
023800         GO TO 200-EXIT.
023900
024000     PERFORM 240-SCAN-FOR-SERIAL THRU 249-EXIT
024100             UNTIL DEX-FILE-AT-END.
024200     PERFORM 260-CLOSE-CURRENT-FILE THRU 260-EXIT.
024300     PERFORM 400-CLASSIFY-GENERATION THRU 400-EXIT.
024400
024500     MOVE "N" TO DEX-FILE-AT-END-SW.
024600     PERFORM 210-OPEN-CURRENT-FILE THRU 210-EXIT.
024700     PERFORM 220-READ-HEADER-LINE THRU 220-EXIT.
024800     PERFORM 300-READ-AND-TAG-FILE THRU 399-EXIT
024900             UNTIL DEX-FILE-AT-END.
025000     PERFORM 260-CLOSE-CURRENT-FILE THRU 260-EXIT.
025100     PERFORM 700-REPORT-FILE-COUNTS THRU 700-EXIT.
025200 200-EXIT.
025300     EXIT.
025400
025500 210-OPEN-CURRENT-FILE.
025600     IF DEX-PROCESSING-FILE-1
025700         OPEN INPUT DEXIN1
025800     ELSE
025900         OPEN INPUT DEXIN2.
026000 210-EXIT.
026100     EXIT.
026200
026300 220-READ-HEADER-LINE.
026400     MOVE "N" TO DEX-HEADER-VALID-SW.
026500     IF DEX-PROCESSING-FILE-1
026600         READ DEXIN1
026700             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
026800         END-READ
026900     ELSE
027000         READ DEXIN2
027100             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
027200         END-READ.
027300
027400     IF DEX-FILE-AT-END
027500         GO TO 220-EXIT.
027600
027700     IF DEX-PROCESSING-FILE-1
027800         MOVE DEXIN1-LINE TO DEX-RAW-LINE-IN
027900     ELSE
028000         MOVE DEXIN2-LINE TO DEX-RAW-LINE-IN.
028100     PERFORM 280-UNSTRING-EXPORT-LINE THRU 280-EXIT.
028200
028300     PERFORM 225-COMPARE-HEADER-COLS THRU 225-EXIT.
028400 220-EXIT.
028500     EXIT.
028600
028700 225-COMPARE-HEADER-COLS.
028800     IF DEX-PATIENT-INFO-FIELD  = "PtInfoField"
028900     AND DEX-PATIENT-INFO-VALUE  = "PtInfoValue"
029000     AND DEX-GLUCOSE-INTERNAL-TIME = "GlucoseInternalTime"
029100     AND DEX-GLUCOSE-DISPLAY-TIME  = "GlucoseDisplayTime"
029200     AND DEX-GLUCOSE-VALUE         = "GlucV"
029300     AND DEX-METER-INTERNAL-TIME   = "MeterInternalTime"
029400     AND DEX-METER-DISPLAY-TIME    = "MeterDisplayTime"
029500     AND DEX-METER-VALUE           = "MtrV"
029600     AND DEX-EVENT-LOG-INT-TIME    = "EventLogInternalTime"
029700     AND DEX-EVENT-LOG-DSP-TIME    = "EventLogDisplayTime"
029800     AND DEX-EVENT-TIME            = "EventTime"
029900     AND DEX-EVENT-TYPE            = "EventType"
030000     AND DEX-EVENT-DESCRIPTION     = "EventDescription"
030100         MOVE "Y" TO DEX-HEADER-VALID-SW.
030200 225-EXIT.
030300     EXIT.
030400
030500 230-SKIP-FILE.
030600     MOVE "230-SKIP-FILE" TO PARA-NAME.
030700     ADD 1 TO DEX-FILES-SKIPPED.
030800     DISPLAY "*** SKIPPING FILE - NOT A DEXCOM EXPORT ***"
030900             " FILE NBR " DEX-CURRENT-FILE-NBR.
031000     PERFORM 260-CLOSE-CURRENT-FILE THRU 260-EXIT.
031100 230-EXIT.
031200     EXIT.
031300
031400 240-SCAN-FOR-SERIAL.
031500     IF DEX-PROCESSING-FILE-1
031600         READ DEXIN1
031700             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
031800             GO TO 249-EXIT
031900         END-READ
032000         MOVE DEXIN1-LINE TO DEX-RAW-LINE-IN
032100     ELSE
032200         READ DEXIN2
032300             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
032400             GO TO 249-EXIT
032500         END-READ
032600         MOVE DEXIN2-LINE TO DEX-RAW-LINE-IN.
032700     PERFORM 280-UNSTRING-EXPORT-LINE THRU 280-EXIT.
032800
032900     IF DEX-SERIAL-NBR-ROW
033000         MOVE DEX-PATIENT-INFO-VALUE TO DEX-FILE-SERIAL.
033100 249-EXIT.
033200     EXIT.
033300
033400 300-READ-AND-TAG-FILE.
033500     MOVE "300-READ-AND-TAG-FILE" TO PARA-NAME.
033600     IF DEX-PROCESSING-FILE-1
033700         READ DEXIN1
033800             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
033900             GO TO 399-EXIT
034000         END-READ
034100         IF DEXIN1-LINE = SPACES
034200             GO TO 399-EXIT
034300         END-IF
034400         MOVE DEXIN1-LINE TO DEX-RAW-LINE-IN
034500     ELSE
034600         READ DEXIN2
034700             AT END MOVE "Y" TO DEX-FILE-AT-END-SW
034800             GO TO 399-EXIT
034900         END-READ
035000         IF DEXIN2-LINE = SPACES
035100             GO TO 399-EXIT
035200         END-IF
035300         MOVE DEXIN2-LINE TO DEX-RAW-LINE-IN.
035400     PERFORM 280-UNSTRING-EXPORT-LINE THRU 280-EXIT.
035500
035600     ADD 1 TO DEX-ROWS-READ-THIS-FILE.
035700     MOVE SPACES TO DEX-PATIENT-INFO-FIELD.
035800     MOVE SPACES TO DEX-PATIENT-INFO-VALUE.
035900
036000     MOVE SPACES TO DEX-MERGED-ROW-FULL.
036100     MOVE DEX-PATIENT-INFO-FIELD     TO DEX-MF-PATIENT-INFO-FIELD.
036200     MOVE DEX-PATIENT-INFO-VALUE     TO DEX-MF-PATIENT-INFO-VALUE.
036300     MOVE DEX-GLUCOSE-INTERNAL-TIME  TO DEX-MF-GLUCOSE-INTERNAL-TIME.
036400     MOVE DEX-GLUCOSE-DISPLAY-TIME   TO DEX-MF-GLUCOSE-DISPLAY-TIME.
036500     MOVE DEX-GLUCOSE-VALUE          TO DEX-MF-GLUCOSE-VALUE.
036600     MOVE DEX-METER-INTERNAL-TIME    TO DEX-MF-METER-INTERNAL-TIME.
036700     MOVE DEX-METER-DISPLAY-TIME     TO DEX-MF-METER-DISPLAY-TIME.
036800     MOVE DEX-METER-VALUE            TO DEX-MF-METER-VALUE.
036900     MOVE DEX-EVENT-LOG-INT-TIME     TO DEX-MF-EVENT-LOG-INT-TIME.
037000     MOVE DEX-EVENT-LOG-DSP-TIME     TO DEX-MF-EVENT-LOG-DSP-TIME.
037100     MOVE DEX-EVENT-TIME             TO DEX-MF-EVENT-TIME.
037200     MOVE DEX-EVENT-TYPE             TO DEX-MF-EVENT-TYPE.
037300     MOVE DEX-EVENT-DESCRIPTION      TO DEX-MF-EVENT-DESCRIPTION.
037400     PERFORM 450-APPEND-OPTIONAL-COLS THRU 450-EXIT.
037500
037600     WRITE DEXWORK-REC FROM DEX-MERGED-ROW-FULL.
037700     ADD 1 TO DEX-ROWS-WRTN-THIS-FILE.
037800     ADD 1 TO DEX-TOTAL-ROWS-WRITTEN.
037900 399-EXIT.
038000     EXIT.
038100
038200 280-UNSTRING-EXPORT-LINE.
038300****** BREAKS THE RAW TAB-DELIMITED EXPORT LINE INTO THE 13
038400****** COLUMNS OF DEX-EXPORT-ROW - SHARED BY THE HEADER READ,
038500****** THE SERIAL-NUMBER SCAN PASS, AND THE TAG-AND-WRITE PASS
038600     MOVE SPACES TO DEX-EXPORT-ROW.
038700     UNSTRING DEX-RAW-LINE-IN DELIMITED BY X"09"
038800         INTO DEX-PATIENT-INFO-FIELD
038900              DEX-PATIENT-INFO-VALUE
039000              DEX-GLUCOSE-INTERNAL-TIME
039100              DEX-GLUCOSE-DISPLAY-TIME
039200              DEX-GLUCOSE-VALUE
039300              DEX-METER-INTERNAL-TIME
039400              DEX-METER-DISPLAY-TIME
039500              DEX-METER-VALUE
039600              DEX-EVENT-LOG-INT-TIME
039700              DEX-EVENT-LOG-DSP-TIME
039800              DEX-EVENT-TIME
039900              DEX-EVENT-TYPE
040000              DEX-EVENT-DESCRIPTION.
040100 280-EXIT.
040200     EXIT.
040300
040400 400-CLASSIFY-GENERATION.
040500     MOVE "400-CLASSIFY-GENERATION" TO PARA-NAME.
040600     CALL "DEXGEN" USING DEX-FILE-SERIAL, DEX-FILE-GENERATION.
040700 400-EXIT.
040800     EXIT.
040900
041000 450-APPEND-OPTIONAL-COLS.
041100     IF DEX-APPEND-GENERATION
041200         MOVE DEX-FILE-GENERATION TO DEX-MF-DEVICE-GENERATION.
041300     IF DEX-APPEND-SERIAL
041400         MOVE DEX-FILE-SERIAL TO DEX-MF-SERIAL-NUMBER.
041500 450-EXIT.
041600     EXIT.
041700
041800 260-CLOSE-CURRENT-FILE.
041900     IF DEX-PROCESSING-FILE-1
042000         CLOSE DEXIN1
042100     ELSE
042200         CLOSE DEXIN2.
042300 260-EXIT.
042400     EXIT.
042500
042600 700-REPORT-FILE-COUNTS.
042700     MOVE "700-REPORT-FILE-COUNTS" TO PARA-NAME.
042800     DISPLAY "** FILE " DEX-CURRENT-FILE-NBR
042900             " SERIAL "  DEX-FILE-SERIAL
043000             " GENERATION " DEX-FILE-GENERATION.
043100     DISPLAY "** ROWS READ THIS FILE **" DEX-ROWS-READ-THIS-FILE.
043200     DISPLAY "** ROWS WRITTEN THIS FILE **"
043300              DEX-ROWS-WRTN-THIS-FILE.
043400     DISPLAY "** CUMULATIVE ROWS WRITTEN **"
043500              DEX-TOTAL-ROWS-WRITTEN.
043600 700-EXIT.
043700     EXIT.
043800
043900 999-CLEANUP.
044000     MOVE "999-CLEANUP" TO PARA-NAME.
044100****** WRITE THE TRAILER LAST SO DEXMRG'S SORT INPUT PROCEDURE
044200****** CAN BALANCE ITS COUNT OF DETAIL ROWS RELEASED TO THE SORT
044300****** AGAINST THE COUNT THIS PROGRAM ACTUALLY WROTE - REQ #DX-0145
044400     MOVE SPACES TO DEX-WORK-TRAILER-REC.
044500     MOVE "T" TO DEX-WT-RECORD-TYPE.
044600     MOVE DEX-TOTAL-ROWS-WRITTEN TO DEX-WT-ROW-COUNT.
044700     WRITE DEXWORK-REC FROM DEX-WORK-TRAILER-REC.
044800     CLOSE SYSOUT, DEXWORK.
044900     DISPLAY "** FILES SKIPPED **" DEX-FILES-SKIPPED.
045000     DISPLAY "** TOTAL ROWS WRITTEN TO DEXWORK **"
045100              DEX-TOTAL-ROWS-WRITTEN.
045200     DISPLAY "******** NORMAL END OF JOB DEXTAG ********".
045300 999-EXIT.
045400     EXIT.
045500
045600 1000-ABEND-RTN.
045700     WRITE SYSOUT-REC FROM ABEND-REC.
045800     CLOSE SYSOUT, DEXWORK.
045900     DISPLAY "*** ABNORMAL END OF JOB - DEXTAG ***" UPON CONSOLE.
046000     DIVIDE ZERO-VAL INTO ONE-VAL.
046100
