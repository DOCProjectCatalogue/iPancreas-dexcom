000100******************************************************************
000200*    ABENDREC   -   STANDARD ABEND / DUMP RECORD
000300*    WRITTEN TO SYSOUT BY EVERY DEXCOM BATCH PROGRAM JUST BEFORE
000400*    THE PROGRAM FORCES A SYSTEM ABEND (DIVIDE ZERO-VAL INTO
000500*    ONE-VAL).  KEEP THIS COPYBOOK IN SYNC WITH SYSOUT-REC
000600*    (130 BYTES) IN EACH cobol_compile PROGRAM.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-DATE-STAMP        PIC X(08).
001000     05  FILLER                  PIC X(01).
001100     05  PARA-NAME               PIC X(20).
001200     05  FILLER                  PIC X(01).
001300     05  ABEND-REASON            PIC X(40).
001400     05  FILLER                  PIC X(01).
001500     05  EXPECTED-VAL            PIC X(15).
001600     05  EXPECTED-VAL-N REDEFINES EXPECTED-VAL
001700                                 PIC 9(15).
001800     05  FILLER                  PIC X(01).
001900     05  ACTUAL-VAL              PIC X(15).
002000     05  ACTUAL-VAL-N REDEFINES ACTUAL-VAL
002100                                 PIC 9(15).
002200     05  FILLER                  PIC X(28).
002300
002400***** CONSTANTS USED TO FORCE THE S0C7 ABEND AT 1000-ABEND-RTN
002500 77  ZERO-VAL                    PIC 9(01) VALUE 0.
002600 77  ONE-VAL                     PIC 9(01) VALUE 1.
