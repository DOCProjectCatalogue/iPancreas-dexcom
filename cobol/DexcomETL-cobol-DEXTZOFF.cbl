000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  DEXTZOFF.
000500 AUTHOR. R DUBOIS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 03/28/88.
000800 DATE-COMPILED. 03/28/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*   THREE-WAY UTILITY CALLED BY DEXHOUND DURING THE BLOODHOUND
001400*   WALK (400-BLOODHOUND-WALK).  DEX-TZ-FUNCTION SELECTS WHICH
001500*   OF THE THREE JOBS TO DO -
001600*     "D" - CLOCK-DIFFERENCE IN WHOLE HOURS BETWEEN A READING'S
001700*           INTERNAL AND DISPLAY TIME-OF-DAY
001800*     "S" - DST-SHIFT ADJUSTMENT OF AN OPERATOR-SUPPLIED OFFSET
001900*     "T" - DEVICE-TIME / OFFSET-TIME / TRUE-UTC-TIME FOR ONE
002000*           READING, GIVEN ITS ASSIGNED WHOLE-HOUR OFFSET
002100******************************************************************
002200*---------------------------------------------------------------*
002300* CHANGE LOG                                                    *
002400*---------------------------------------------------------------*
002500* 032888 RD  ORIGINAL PROGRAM - REQ #DX-0114                    * DX0114
002600* 040997 RD  DIFF-HOURS CAME OUT ONE HOUR SHORT WHEN THE        *
002700*            SECONDS ROLLED OVER MIDNIGHT - FOLD INTO 0-86399   *
002800*            BEFORE DIVIDING, NOT AFTER - REQ #DX-0122          * DX0122  
002900* 050597 CB  ADDED FUNCTION "S" (DST ADJUST) SO 460-FORCE-NEW-  *
003000*            CHANGE DOESN'T HAVE TO DUPLICATE THE +1/-1 LOGIC   *
003100* 061897 RD  TRUE-UTC-TIME DAY ROLLOVER DID NOT ACCOUNT FOR     *
003200*            FEBRUARY IN A LEAP YEAR - ADDED 360-CHECK-LEAP-YR  *
003300*            REQ #DX-0133                                      *  DX0133  
003400* 112399 CB  Y2K READINESS REVIEW - DATE ROLLOVER USES A 4-     *
003500*            DIGIT YEAR THROUGHOUT, NO 2-DIGIT WINDOWING IN     *
003600*            THIS PROGRAM - SIGNED OFF AS COMPLIANT             *
003700*            REQ #Y2K-0041                                      * Y2K0041 
003800* 021500 RD  DECEMBER-TO-JANUARY ROLLOVER LOST THE CENTURY ON   *
003900*            THE YEAR-END BOUNDARY - FIXED IN 350-SUBTRACT-     *
004000*            OFFSET-HOURS                                       *
004100* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
004200*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
004300*---------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  DEX-WORK-SECONDS.
005600     05  DEX-WS-INT-SECS         PIC S9(07) COMP-3.
005700     05  DEX-WS-DSP-SECS         PIC S9(07) COMP-3.
005800     05  DEX-WS-DIFF-SECS        PIC S9(07) COMP-3.
005900
006000 01  DEX-WORK-SIGN-FIELDS.
006100     05  DEX-WS-SIGN             PIC X(01).
006200     05  DEX-WS-ABS-OFFSET       PIC 9(02).
006300
006400 01  DEX-DAYS-IN-MONTH-TABLE.
006500     05  FILLER                  PIC 9(02) VALUE 31.
006600     05  FILLER                  PIC 9(02) VALUE 28.
006700     05  FILLER                  PIC 9(02) VALUE 31.
006800     05  FILLER                  PIC 9(02) VALUE 30.
006900     05  FILLER                  PIC 9(02) VALUE 31.
007000     05  FILLER                  PIC 9(02) VALUE 30.
007100     05  FILLER                  PIC 9(02) VALUE 31.
007200     05  FILLER                  PIC 9(02) VALUE 31.
007300     05  FILLER                  PIC 9(02) VALUE 30.
007400     05  FILLER                  PIC 9(02) VALUE 31.
007500     05  FILLER                  PIC 9(02) VALUE 30.
007600     05  FILLER                  PIC 9(02) VALUE 31.
007700 01  DEX-DAYS-IN-MONTH REDEFINES DEX-DAYS-IN-MONTH-TABLE.
007800     05  DEX-DIM-ENTRY OCCURS 12 TIMES
007900                                 PIC 9(02).
008000
008100 01  DEX-UTC-WORK-FIELDS.
008200     05  DEX-UTC-YYYY            PIC 9(04).
008300     05  DEX-UTC-MM              PIC 9(02).
008400     05  DEX-UTC-DD              PIC 9(02).
008500     05  DEX-UTC-HH              PIC S9(03) COMP-3.
008600     05  DEX-UTC-MIN             PIC 9(02).
008700     05  DEX-UTC-SS              PIC 9(02).
008800     05  DEX-DIM-IDX             PIC 9(02) COMP.
008900     05  DEX-WS-MAX-DAY          PIC 9(02).
009000     05  DEX-LEAP-SW             PIC X(01).
009100         88  DEX-LEAP-YEAR           VALUE "Y".
009200     05  DEX-WS-Q                PIC 9(06) COMP.
009300     05  DEX-WS-R4               PIC 9(02) COMP.
009400     05  DEX-WS-R100             PIC 9(02) COMP.
009500     05  DEX-WS-R400             PIC 9(02) COMP.
009600
009700 LINKAGE SECTION.
009800 01  DEX-TZOFF-REC.
009900     05  DEX-TZ-FUNCTION         PIC X(01).
010000         88  DEX-TZ-CALC-DIFF        VALUE "D".
010100         88  DEX-TZ-CALC-DST         VALUE "S".
010200         88  DEX-TZ-CALC-DERIVED     VALUE "T".
010300     05  DEX-TZ-INTERNAL-HHMMSS  PIC 9(06).
010400     05  DEX-TZ-INT-PARTS REDEFINES DEX-TZ-INTERNAL-HHMMSS.
010500         10  DEX-TZ-INT-HH           PIC 9(02).
010600         10  DEX-TZ-INT-MM           PIC 9(02).
010700         10  DEX-TZ-INT-SS           PIC 9(02).
010800     05  DEX-TZ-DISPLAY-HHMMSS   PIC 9(06).
010900     05  DEX-TZ-DSP-PARTS REDEFINES DEX-TZ-DISPLAY-HHMMSS.
011000         10  DEX-TZ-DSP-HH           PIC 9(02).
011100         10  DEX-TZ-DSP-MM           PIC 9(02).
011200         10  DEX-TZ-DSP-SS           PIC 9(02).
011300     05  DEX-TZ-DIFF-HOURS       PIC S9(02).
011400     05  DEX-TZ-DISPLAY-MONTH    PIC 9(02).
011500     05  DEX-TZ-BASE-OFFSET      PIC S9(02).
011600     05  DEX-TZ-ADJUSTED-OFFSET  PIC S9(02).
011700     05  DEX-TZ-DISPLAY-TIME-IN  PIC X(19).
011800     05  DEX-TZ-DTI-PARTS REDEFINES DEX-TZ-DISPLAY-TIME-IN.
011900         10  DEX-TZ-DTI-YYYY         PIC 9(04).
012000         10  FILLER                  PIC X(01).
012100         10  DEX-TZ-DTI-MM           PIC 9(02).
012200         10  FILLER                  PIC X(01).
012300         10  DEX-TZ-DTI-DD           PIC 9(02).
012400         10  FILLER                  PIC X(01).
012500         10  DEX-TZ-DTI-HH           PIC 9(02).
012600         10  FILLER                  PIC X(01).
012700         10  DEX-TZ-DTI-MIN          PIC 9(02).
012800         10  FILLER                  PIC X(01).
012900         10  DEX-TZ-DTI-SS           PIC 9(02).
013000     05  DEX-TZ-OFFSET-HOURS-IN  PIC S9(02).
013100     05  DEX-TZ-DEVICE-TIME-OUT  PIC X(19).
013200     05  DEX-TZ-OFFSET-TIME-OUT  PIC X(25).
013300     05  DEX-TZ-TRUE-UTC-TIME-OUT
013400                                 PIC X(25).
013500     05  FILLER                  PIC X(10).
013600 01  DEX-TZ-RETURN-CD            PIC S9(04) COMP.
013700
013800 PROCEDURE DIVISION USING DEX-TZOFF-REC, DEX-TZ-RETURN-CD.
013900     MOVE ZERO TO DEX-TZ-RETURN-CD.
014000     EVALUATE TRUE
014100         WHEN DEX-TZ-CALC-DIFF
014200             PERFORM 100-CALC-DIFF-HOURS
014300         WHEN DEX-TZ-CALC-DST
014400             PERFORM 200-CALC-DST-ADJUST
014500         WHEN DEX-TZ-CALC-DERIVED
014600             PERFORM 300-CALC-DERIVED-TIMES
014700         WHEN OTHER
014800             MOVE -1 TO DEX-TZ-RETURN-CD
014900     END-EVALUATE.
015000     GOBACK.
015100
015200 100-CALC-DIFF-HOURS.
015300     COMPUTE DEX-WS-INT-SECS =
015400           ( DEX-TZ-INT-HH * 3600 ) + ( DEX-TZ-INT-MM * 60 )
015500           + DEX-TZ-INT-SS.
015600     COMPUTE DEX-WS-DSP-SECS =
015700           ( DEX-TZ-DSP-HH * 3600 ) + ( DEX-TZ-DSP-MM * 60 )
015800           + DEX-TZ-DSP-SS.
015900     COMPUTE DEX-WS-DIFF-SECS =
016000           DEX-WS-INT-SECS - DEX-WS-DSP-SECS.
016100     IF DEX-WS-DIFF-SECS < 0
016200         ADD 86400 TO DEX-WS-DIFF-SECS.
016300     COMPUTE DEX-TZ-DIFF-HOURS ROUNDED =
016400           ( DEX-WS-DIFF-SECS * -1 ) / 3600.
016500
016600 200-CALC-DST-ADJUST.
016700     IF DEX-TZ-DISPLAY-MONTH > 6
016800         COMPUTE DEX-TZ-ADJUSTED-OFFSET =
016900               DEX-TZ-BASE-OFFSET + 1
017000     ELSE
017100         COMPUTE DEX-TZ-ADJUSTED-OFFSET =
017200               DEX-TZ-BASE-OFFSET - 1.
017300
017400 300-CALC-DERIVED-TIMES.
017500     MOVE DEX-TZ-DISPLAY-TIME-IN TO DEX-TZ-DEVICE-TIME-OUT.
017600     MOVE "T" TO DEX-TZ-DEVICE-TIME-OUT(11:1).
017700
017800     IF DEX-TZ-OFFSET-HOURS-IN < 0
017900         MOVE "-" TO DEX-WS-SIGN
018000         COMPUTE DEX-WS-ABS-OFFSET =
018100               DEX-TZ-OFFSET-HOURS-IN * -1
018200     ELSE
018300         MOVE "+" TO DEX-WS-SIGN
018400         MOVE DEX-TZ-OFFSET-HOURS-IN TO DEX-WS-ABS-OFFSET.
018500
018600     STRING DEX-TZ-DEVICE-TIME-OUT DELIMITED BY SIZE
018700            DEX-WS-SIGN            DELIMITED BY SIZE
018800            DEX-WS-ABS-OFFSET      DELIMITED BY SIZE
018900            ":00"                  DELIMITED BY SIZE
019000            INTO DEX-TZ-OFFSET-TIME-OUT.
019100
019200     PERFORM 350-SUBTRACT-OFFSET-HOURS.
019300
019400 350-SUBTRACT-OFFSET-HOURS.
019500     MOVE DEX-TZ-DTI-YYYY TO DEX-UTC-YYYY.
019600     MOVE DEX-TZ-DTI-MM   TO DEX-UTC-MM.
019700     MOVE DEX-TZ-DTI-DD   TO DEX-UTC-DD.
019800     MOVE DEX-TZ-DTI-MIN  TO DEX-UTC-MIN.
019900     MOVE DEX-TZ-DTI-SS   TO DEX-UTC-SS.
020000     COMPUTE DEX-UTC-HH = DEX-TZ-DTI-HH - DEX-TZ-OFFSET-HOURS-IN.
020100
020200     IF DEX-UTC-HH < 0
020300         ADD 24 TO DEX-UTC-HH
020400         SUBTRACT 1 FROM DEX-UTC-DD
020500         IF DEX-UTC-DD = 0
020600             SUBTRACT 1 FROM DEX-UTC-MM
020700             IF DEX-UTC-MM = 0
020800                 MOVE 12 TO DEX-UTC-MM
020900                 SUBTRACT 1 FROM DEX-UTC-YYYY
021000             END-IF
021100             MOVE DEX-UTC-MM TO DEX-DIM-IDX
021200             MOVE DEX-DIM-ENTRY(DEX-DIM-IDX) TO DEX-UTC-DD
021300             IF DEX-UTC-MM = 2
021400                 PERFORM 360-CHECK-LEAP-YEAR
021500                 IF DEX-LEAP-YEAR
021600                     ADD 1 TO DEX-UTC-DD
021700                 END-IF
021800             END-IF
021900         END-IF
022000     END-IF.
022100
022200     IF DEX-UTC-HH > 23
022300         SUBTRACT 24 FROM DEX-UTC-HH
022400         ADD 1 TO DEX-UTC-DD
022500         MOVE DEX-UTC-MM TO DEX-DIM-IDX
022600         MOVE DEX-DIM-ENTRY(DEX-DIM-IDX) TO DEX-WS-MAX-DAY
022700         IF DEX-UTC-MM = 2
022800             PERFORM 360-CHECK-LEAP-YEAR
022900             IF DEX-LEAP-YEAR
023000                 ADD 1 TO DEX-WS-MAX-DAY
023100             END-IF
023200         END-IF
023300         IF DEX-UTC-DD > DEX-WS-MAX-DAY
023400             MOVE 1 TO DEX-UTC-DD
023500             ADD 1 TO DEX-UTC-MM
023600             IF DEX-UTC-MM > 12
023700                 MOVE 1 TO DEX-UTC-MM
023800                 ADD 1 TO DEX-UTC-YYYY
023900             END-IF
024000         END-IF
024100     END-IF.
024200
024300     STRING DEX-UTC-YYYY DELIMITED BY SIZE
024400            "-"          DELIMITED BY SIZE
024500            DEX-UTC-MM   DELIMITED BY SIZE
024600            "-"          DELIMITED BY SIZE
024700            DEX-UTC-DD   DELIMITED BY SIZE
024800            "T"          DELIMITED BY SIZE
024900            DEX-UTC-HH   DELIMITED BY SIZE
025000            ":"          DELIMITED BY SIZE
025100            DEX-UTC-MIN  DELIMITED BY SIZE
025200            ":"          DELIMITED BY SIZE
025300            DEX-UTC-SS   DELIMITED BY SIZE
025400            "+00:00"     DELIMITED BY SIZE
025500            INTO DEX-TZ-TRUE-UTC-TIME-OUT.
025600
025700 360-CHECK-LEAP-YEAR.
025800     MOVE "N" TO DEX-LEAP-SW.
025900     DIVIDE DEX-UTC-YYYY BY 4 GIVING DEX-WS-Q
026000            REMAINDER DEX-WS-R4.
026100     IF DEX-WS-R4 = 0
026200         DIVIDE DEX-UTC-YYYY BY 100 GIVING DEX-WS-Q
026300                REMAINDER DEX-WS-R100
026400         IF DEX-WS-R100 NOT = 0
026500             MOVE "Y" TO DEX-LEAP-SW
026600         ELSE
026700             DIVIDE DEX-UTC-YYYY BY 400 GIVING DEX-WS-Q
026800                    REMAINDER DEX-WS-R400
026900             IF DEX-WS-R400 = 0
027000                 MOVE "Y" TO DEX-LEAP-SW
027100             END-IF
027200         END-IF
027300     END-IF.

