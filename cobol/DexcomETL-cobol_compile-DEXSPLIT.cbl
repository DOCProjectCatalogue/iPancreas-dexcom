000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEXSPLIT.
000300 AUTHOR. R DUBOIS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/88.
000600 DATE-COMPILED. 04/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STEP 1 OF THE DEXCOM CONVERT JOB.  READS THE COMMA-
001300*          DELIMITED MERGED FILE (DEXTRSE, PRODUCED BY DEXMRG),
001400*          SKIPS THE HEADER LINE, AND SPLITS EACH ROW INTO ONE
001500*          SENSOR (CBG) READING AND, WHEN THE METER INTERNAL TIME
001600*          COLUMN IS NOT EMPTY, ONE CALIBRATION (SMBG) READING.  EACH
001700*          READING'S RAW VALUE IS NORMALIZED BY DEXNORM AND
001800*          STAMPED WITH A RUN-UNIQUE ID.  OUTPUT IS UNSORTED -
001900*          DEXHOUND SORTS IT DESCENDING AND WALKS IT BACKWARDS.
002000*
002100******************************************************************
002200         INPUT FILE                -   UT-S-DEXTRSE
002300         OUTPUT FILE PRODUCED      -   UT-S-DEXRDW
002400         DUMP FILE                 -   SYSOUT
002500******************************************************************
002600*---------------------------------------------------------------*
002700* CHANGE LOG                                                    *
002800*---------------------------------------------------------------*
002900* 040288 RD  ORIGINAL PROGRAM - REQ #DX-0116                    * DX0116
003000* 041597 RD  A METER VALUE OF ALL SPACES WAS BEING NORMALIZED   *
003100*            AND ABENDING - NOW TESTED BEFORE THE CALL TO       *
003200*            DEXNORM, NO CALIBRATION ROW EMITTED - REQ #DX-0128 * DX0128  
003300* 060997 CB  DEXNORM HARD-ERROR RETURN CODE WAS BEING IGNORED - *
003400*            NOW ABENDS WITH THE OFFENDING TEXT IN THE DUMP     *
003500*            REQ #DX-0134                                       * DX0134  
003600* 081397 RD  READING ID WAS REUSING THE SAME SEQUENCE ACROSS    *
003700*            SENSOR AND CALIBRATION ROWS FROM THE SAME INPUT    *
003800*            LINE - EACH EMITTED READING NOW GETS ITS OWN       *
003900*            SEQUENCE NUMBER - REQ #DX-0140                     * DX0140  
004000* 112399 CB  Y2K READINESS REVIEW - RUN-DATE STAMP IN THE       *
004100*            READING ID CARRIES A 4-DIGIT YEAR FROM THE SYSTEM  *
004200*            CLOCK - SIGNED OFF COMPLIANT - REQ #Y2K-0041       * Y2K0041 
004300* 091503 CB  NO LOGIC CHANGE - RECOMPILED UNDER ENTERPRISE      *
004400*            COBOL 3.4 PER SHOP MIGRATION SCHEDULE              *
004500* 090997 RD  DEXRDW NOW ENDS WITH A TRAILER RECORD CARRYING     *
004600*            THE TOTAL READINGS WRITTEN, THE SHOP'S STANDARD    *
004700*            TRAILER/BALANCE CONTROL - REQ #DX-0145              * DX0145
004800* 042207 RD  150-SPLIT-ONE-LINE WAS GATING THE CALIBRATION ROW ON *
004900*            THE METER VALUE COLUMN - CORRECTED TO GATE ON THE    *
005000*            METER INTERNAL TIME COLUMN PER THE EXPORT LAYOUT,    *
005100*            SO A ROW WITH A TIME STAMP BUT A BLANK METER VALUE   *
005200*            STILL GETS A CALIBRATION READING - REQ #DX-0164      * DX0164
005300*---------------------------------------------------------------*
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DEX-DIGIT-CLASS IS "0" THRU "9".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT DEXTRSE
006900     ASSIGN TO UT-S-DEXTRSE
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS DEXTRSE-STATUS.
007200
007300     SELECT DEXRDW
007400     ASSIGN TO UT-S-DEXRDW
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  DEXTRSE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 340 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS DEXTRSE-LINE.
009400 01  DEXTRSE-LINE  PIC X(340).
009500
009600 FD  DEXRDW
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 248 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS DEXRDW-REC.
010200 01  DEXRDW-REC  PIC X(248).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  DEXTRSE-STATUS          PIC X(2).
010800         88  DEXTRSE-OK            VALUE "00".
010900         88  DEXTRSE-EOF           VALUE "10".
011000     05  OFCODE                  PIC X(2).
011100         88  CODE-WRITE            VALUE SPACES.
011200
011300 COPY DEXTERSE.
011400 COPY DEXREAD.
011500
011600 01  DEX-UNSTRING-PTR            PIC 9(03) COMP.
011700
011800 01  COUNTERS-AND-ACCUMULATORS.
011900     05  DEX-ROWS-READ           PIC 9(09) COMP.
012000     05  DEX-SENSOR-ROWS-OUT     PIC 9(09) COMP.
012100     05  DEX-CALIB-ROWS-OUT      PIC 9(09) COMP.
012200     05  DEX-TOTAL-ROWS-OUT      PIC 9(09) COMP.
012300     05  DEX-SEQ-NBR             PIC 9(09) COMP VALUE ZERO.
012400
012500 01  DEX-SEQ-NBR-DISPLAY         PIC 9(09).
012600
012700 01  DEX-RUN-DATE-STAMP          PIC X(08).
012800 01  DEX-TODAY-DATE.
012900     05  DEX-TODAY-YY            PIC 9(02).
013000     05  DEX-TODAY-MM            PIC 9(02).
013100     05  DEX-TODAY-DD            PIC 9(02).
013200
013300 01  DEX-NORM-RETURN-CD          PIC S9(04) COMP.
013400 01  DEX-NORM-DIAG                PIC X(05).
013500
013600 01  FLAGS-AND-SWITCHES.
013700     05  DEX-TRSE-AT-END-SW      PIC X(01) VALUE "N".
013800         88  DEX-TRSE-AT-END          VALUE "Y".
013900     05  DEX-FIRST-LINE-SW       PIC X(01) VALUE "Y".
014000         88  DEX-FIRST-LINE           VALUE "Y".
014100
014200 COPY ABENDREC.
014300
014400 PROCEDURE DIVISION.
014500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014600     PERFORM 100-MAINLINE THRU 100-EXIT.
014700     PERFORM 999-CLEANUP THRU 999-EXIT.
014800     MOVE +0 TO RETURN-CODE.
014900     GOBACK.
015000
015100 000-HOUSEKEEPING.
015200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015300     DISPLAY "******** BEGIN JOB DEXSPLIT ********".
015400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015500     ACCEPT DEX-TODAY-DATE FROM DATE.
015600     MOVE ZERO TO DEX-NORM-RETURN-CD.
015700     STRING "20" DEX-TODAY-YY DEX-TODAY-MM DEX-TODAY-DD
015800         DELIMITED BY SIZE INTO DEX-RUN-DATE-STAMP.
015900     OPEN OUTPUT SYSOUT.
016000     OPEN INPUT DEXTRSE.
016100     OPEN OUTPUT DEXRDW.
016200 000-EXIT.
016300     EXIT.
016400
016500 100-MAINLINE.
016600     MOVE "100-MAINLINE" TO PARA-NAME.
016700     PERFORM 900-READ-TRSE-LINE THRU 900-EXIT.
016800     IF NOT DEX-TRSE-AT-END
016900         PERFORM 900-READ-TRSE-LINE THRU 900-EXIT.
017000
017100     PERFORM 150-SPLIT-ONE-LINE THRU 199-EXIT
017200             UNTIL DEX-TRSE-AT-END.
017300 100-EXIT.
017400     EXIT.
017500
017600 150-SPLIT-ONE-LINE.
017700     MOVE "150-SPLIT-ONE-LINE" TO PARA-NAME.
017800     ADD 1 TO DEX-ROWS-READ.
017900     PERFORM 175-UNSTRING-TERSE-LINE THRU 175-EXIT.
018000     PERFORM 200-EMIT-SENSOR-READING THRU 200-EXIT.
018100
018200     IF DEX-M-METER-INTERNAL-TIME NOT = SPACES
018300         PERFORM 250-EMIT-CALIBRATION-READING THRU 250-EXIT.
018400
018500     PERFORM 900-READ-TRSE-LINE THRU 900-EXIT.
018600 199-EXIT.
018700     EXIT.
018800
018900 175-UNSTRING-TERSE-LINE.
019000     UNSTRING DEXTRSE-LINE DELIMITED BY ","
019100         INTO DEX-M-GLUCOSE-INTERNAL-TIME
019200              DEX-M-GLUCOSE-DISPLAY-TIME
019300              DEX-M-GLUCOSE-VALUE
019400              DEX-M-METER-INTERNAL-TIME
019500              DEX-M-METER-DISPLAY-TIME
019600              DEX-M-METER-VALUE
019700              DEX-M-DEVICE-GENERATION
019800              DEX-M-SERIAL-NUMBER.
019900 175-EXIT.
020000     EXIT.
020100
020200 200-EMIT-SENSOR-READING.
020300     MOVE "200-EMIT-SENSOR-READING" TO PARA-NAME.
020400     MOVE SPACES TO DEX-READING-WORK.
020500     PERFORM 290-ASSIGN-READING-ID THRU 290-EXIT.
020600     MOVE DEX-M-GLUCOSE-INTERNAL-TIME TO DEX-RW-INTERNAL-TIME.
020700     MOVE DEX-M-GLUCOSE-DISPLAY-TIME  TO DEX-RW-DISPLAY-TIME.
020800     MOVE DEX-M-GLUCOSE-VALUE         TO DEX-RW-RAW-VALUE.
020900     MOVE "cbg "                      TO DEX-RW-READING-TYPE.
021000     MOVE "sensor"                    TO DEX-RW-SUBTYPE.
021100     MOVE DEX-M-DEVICE-GENERATION     TO DEX-RW-GENERATION.
021200     MOVE DEX-M-SERIAL-NUMBER         TO DEX-RW-SERIAL.
021300
021400     PERFORM 300-NORMALIZE-READING THRU 300-EXIT.
021500
021600     WRITE DEXRDW-REC FROM DEX-READING-WORK.
021700     ADD 1 TO DEX-SENSOR-ROWS-OUT.
021800 200-EXIT.
021900     EXIT.
022000
022100 250-EMIT-CALIBRATION-READING.
022200     MOVE "250-EMIT-CALIBRATION-READING" TO PARA-NAME.
022300     MOVE SPACES TO DEX-READING-WORK.
022400     PERFORM 290-ASSIGN-READING-ID THRU 290-EXIT.
022500     MOVE DEX-M-METER-INTERNAL-TIME   TO DEX-RW-INTERNAL-TIME.
022600     MOVE DEX-M-METER-DISPLAY-TIME    TO DEX-RW-DISPLAY-TIME.
022700     MOVE DEX-M-METER-VALUE           TO DEX-RW-RAW-VALUE.
022800     MOVE "smbg"                      TO DEX-RW-READING-TYPE.
022900     MOVE "calibration"               TO DEX-RW-SUBTYPE.
023000     MOVE DEX-M-DEVICE-GENERATION     TO DEX-RW-GENERATION.
023100     MOVE DEX-M-SERIAL-NUMBER         TO DEX-RW-SERIAL.
023200
023300     PERFORM 300-NORMALIZE-READING THRU 300-EXIT.
023400
023500     WRITE DEXRDW-REC FROM DEX-READING-WORK.
023600     ADD 1 TO DEX-CALIB-ROWS-OUT.
023700 250-EXIT.
023800     EXIT.
023900
024000 290-ASSIGN-READING-ID.
024100     ADD 1 TO DEX-SEQ-NBR.
024200     MOVE DEX-SEQ-NBR TO DEX-SEQ-NBR-DISPLAY.
024300     STRING DEX-RUN-DATE-STAMP    DELIMITED BY SIZE
024400            "-"                   DELIMITED BY SIZE
024500            DEX-SEQ-NBR-DISPLAY   DELIMITED BY SIZE
024600         INTO DEX-RW-ID.
024700 290-EXIT.
024800     EXIT.
024900
025000 300-NORMALIZE-READING.
025100     MOVE "300-NORMALIZE-READING" TO PARA-NAME.
025200     CALL "DEXNORM" USING DEX-RW-RAW-VALUE, DEX-RW-NORM-VALUE,
025300                           DEX-NORM-DIAG, DEX-NORM-RETURN-CD.
025400
025500     IF DEX-NORM-RETURN-CD < ZERO
025600         MOVE "GLUCOSE VALUE OUT OF RANGE OR NON-NUMERIC"
025700                 TO ABEND-REASON
025800         MOVE ZERO TO EXPECTED-VAL-N
025900         MOVE ZERO TO ACTUAL-VAL-N
026000         MOVE DEX-NORM-DIAG TO ACTUAL-VAL(1:5)
026100         GO TO 1000-ABEND-RTN.
026200 300-EXIT.
026300     EXIT.
026400
026500 900-READ-TRSE-LINE.
026600     MOVE "900-READ-TRSE-LINE" TO PARA-NAME.
026700     READ DEXTRSE
026800         AT END MOVE "Y" TO DEX-TRSE-AT-END-SW
026900     END-READ.
027000 900-EXIT.
027100     EXIT.
027200
027300 999-CLEANUP.
027400     MOVE "999-CLEANUP" TO PARA-NAME.
027500****** WRITE THE TRAILER LAST SO DEXHOUND'S SORT INPUT PROCEDURE
027600****** CAN BALANCE ITS COUNT OF READINGS RELEASED TO THE SORT
027700****** AGAINST THE COUNT THIS PROGRAM ACTUALLY WROTE - REQ #DX-0145
027800     ADD DEX-SENSOR-ROWS-OUT DEX-CALIB-ROWS-OUT
027900             GIVING DEX-TOTAL-ROWS-OUT.
028000     MOVE SPACES TO DEX-RDW-TRAILER-REC.
028100     MOVE "T" TO DEX-RT-RECORD-TYPE.
028200     MOVE DEX-TOTAL-ROWS-OUT TO DEX-RT-ROW-COUNT.
028300     WRITE DEXRDW-REC FROM DEX-RDW-TRAILER-REC.
028400     CLOSE DEXTRSE, DEXRDW.
028500     DISPLAY "** MERGED ROWS READ **" DEX-ROWS-READ.
028600     DISPLAY "** SENSOR READINGS WRITTEN **" DEX-SENSOR-ROWS-OUT.
028700     DISPLAY "** CALIBRATION READINGS WRITTEN **"
028800              DEX-CALIB-ROWS-OUT.
028900     CLOSE SYSOUT.
029000     DISPLAY "******** NORMAL END OF JOB DEXSPLIT ********".
029100 999-EXIT.
029200     EXIT.
029300
029400 1000-ABEND-RTN.
029500     MOVE DEX-RUN-DATE-STAMP TO ABEND-DATE-STAMP.
029600     WRITE SYSOUT-REC FROM ABEND-REC.
029700     CLOSE DEXTRSE, DEXRDW, SYSOUT.
029800     DISPLAY "*** ABNORMAL END OF JOB - DEXSPLIT ***" UPON
029900             CONSOLE.
030000     DIVIDE ZERO-VAL INTO ONE-VAL.
030100
